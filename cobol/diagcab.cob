000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. DIAGCAB-COB.
000120 AUTHOR. JOAO BATISTA CORREA.
000130 INSTALLATION. FESP - SETOR DE CONVENIOS AGRONOMICOS.
000140 DATE-WRITTEN. 14/04/87.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO AO SETOR DE CONVENIOS - FESP.
000170*----------------------------------------------------------------*
000180* SISTEMA DE DIAGNOSTICO FITOSSANITARIO - CULTURA DO CABI(CHILI) *
000190* CONTRATO DE EXTENSAO AGRONOMICA P/ COOPERATIVA DE PRODUTORES   *
000200* OBS: OS CODIGOS DE SINTOMA/FASE/CONCLUSAO SAO OS DO CLIENTE,   *
000210*      MANTIDOS NA LINGUA ORIGINAL DO LEVANTAMENTO DE CAMPO.     *
000220* MOTOR DE INFERENCIA POR ENCADEAMENTO PARA FRENTE (FORWARD      *
000230* CHAINING), BASE DE REGRAS FIXA, COMBINACAO DE FATORES DE       *
000240* CERTEZA (CF) NOS MOLDES MYCIN/EMYCIN.                          *
000250*----------------------------------------------------------------*
000260* HISTORICO DE ALTERACOES                                        *
000270*------+----------+------+------------------------------------*
000280* VRS   DATA       POR    DESCRICAO                            *
000290*------+----------+------+------------------------------------*
000300* 1.0   14/04/87   JBC    IMPLANTACAO - MOTOR DE INFERENCIA    *
000310* 1.1   02/09/87   JBC    INCLUSAO DE REGRAS R008 A R010       *
000320* 1.2   19/01/88   MTS    AJUSTE FORMULA DE COMBINACAO DE CF   *
000330* 1.3   23/06/89   MTS    RELATORIO DE ESTATISTICA DA BASE     *
000340* 1.4   11/03/91   RAO    CORRECAO ARREDONDAMENTO CF (CONT-042)*
000350* 1.5   30/08/93   RAO    EXPLICACAO "COMO" NO RELATORIO        *
000360* 1.6   05/02/95   JBC    LOG DE CONSULTAS EM MODO EXTEND       *
000370* 1.7   17/11/98   ENZ    VIRADA DO SECULO - DATA COM 4 DIGITOS*
000380* 1.8   22/03/99   JAM    TESTE VIRADA DE ANO 2000 - OK         *
000390* 1.9   14/07/01   ENZ    NIVEL DE CONFIANCA POR FAIXA DE CF    *
000400* 2.0   09/05/04   MTS    RECOMENDACAO FIXA POR CONCLUSAO       *
000410* 2.1   26/10/08   RAO    AJUSTE LARGURA CAMPO REGRAS-UTILIZ.   *
000420* 2.2   03/02/12   JBC    REVISAO GERAL - CHAM-0231             *
000430* 2.3   02/07/12   RAO    LACO DE CONSULTAS VOLTA A GO TO        *  CHAM-231
000440*                         (PADRAO RELNOT2-COB) - CHAM-0231       *  CHAM-231
000450* 2.4   02/07/12   RAO    INCLUI 88 FIM-CONSULTAS/REGRA-ATIVA E  *  CHAM-231
000460*                         77 NOS ACUM. DE CF - CHAM-0231         *  CHAM-231
000470* 2.5   02/07/12   RAO    CONTADORES E ACUM. DE CF VOLTAM A      *  CHAM-231
000480*                         DISPLAY - SETOR NUNCA USOU COMP/       *  CHAM-231
000490*                         COMP-3 P/ ISSO - CHAM-0231             *  CHAM-231
000500* 2.6   10/07/12   RAO    TIRA TOP-OF-FORM/CLASSE-NUMERICA DO    *  CHAM-231
000510*                         SPECIAL-NAMES QUE NUNCA ERAM USADOS -  *  CHAM-231
000520*                         AGORA LIGADOS NA PROCEDURE DIVISION    *  CHAM-231
000530*                         (CHAM-0231)                            *  CHAM-231
000540* 2.7   10/07/12   RAO    IMPLEMENTA 0985-FORMATA-NUMERO (ERA    *  CHAM-231
000550*                         SO' CONTINUE) E LIGA NA LINHA DE CF DO *  CHAM-231
000560*                         "COMO" - CHAM-0231                    *  CHAM-231
000570*------+----------+------+------------------------------------*
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT CONSULTAS ASSIGN TO DISK
000710             ORGANIZATION IS LINE SEQUENTIAL
000720             FILE STATUS IS STATUS-CONS.
000730
000740     SELECT DIAGNOST ASSIGN TO DISK
000750             ORGANIZATION IS LINE SEQUENTIAL
000760             FILE STATUS IS STATUS-DIAG.
000770
000780     SELECT LOGCONS ASSIGN TO DISK
000790             ORGANIZATION IS LINE SEQUENTIAL
000800             FILE STATUS IS STATUS-LOG.
000810
000820     SELECT RELATOR ASSIGN TO PRINTER.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860* ARQUIVO DE ENTRADA - UMA CONSULTA DE CAMPO POR REGISTRO, COM A
000870* FASE DA CULTURA E OS SINTOMAS OBSERVADOS PELO AGRONOMO.
000880 FD  CONSULTAS
000890     LABEL RECORD STANDARD
000900     VALUE OF FILE-ID 'consulta.dat'
000910     RECORD CONTAINS 191 CHARACTERS.
000920 01  REG-CONSULTA.
000930* CODIGO QUE IDENTIFICA A CONSULTA DE CAMPO JUNTO AO AGRONOMO.
000940     05  COD-CONSULTA         PIC X(08).
000950* FASE FENOLOGICA DA CULTURA NO MOMENTO DA OBSERVACAO.
000960     05  FASE-CONSULTA        PIC X(30).
000970* QUANTOS DOS 5 SINTOMAS ABAIXO FORAM DE FATO INFORMADOS.
000980     05  QTD-SINTOMA          PIC 9(01).
000990     05  SINTOMA-1            PIC X(30).
001000     05  SINTOMA-2            PIC X(30).
001010     05  SINTOMA-3            PIC X(30).
001020     05  SINTOMA-4            PIC X(30).
001030     05  SINTOMA-5            PIC X(30).
001040     05  FILLER               PIC X(02).
001050 01  REG-CONSULTA-TAB REDEFINES REG-CONSULTA.
001060     05  COD-CONSULTA-T       PIC X(08).
001070     05  FASE-CONSULTA-T      PIC X(30).
001080     05  QTD-SINTOMA-T        PIC 9(01).
001090     05  SINTOMA-TAB          PIC X(30) OCCURS 5 TIMES.
001100     05  FILLER               PIC X(02).
001110
001120* ARQUIVO DE SAIDA - O RESULTADO DA INFERENCIA PARA CADA
001130* CONSULTA LIDA: DIAGNOSTICO, CF FINAL, NIVEL DE CONFIANCA,
001140* REGRAS UTILIZADAS E RECOMENDACAO.
001150 FD  DIAGNOST
001160     LABEL RECORD STANDARD
001170     VALUE OF FILE-ID 'diagnost.dat'
001180     RECORD CONTAINS 209 CHARACTERS.
001190 01  REG-DIAGNOST.
001200* CHAVE DA CONSULTA - REPETE O CAMPO DE ENTRADA.
001210     05  COD-CONSULTA-D       PIC X(08).
001220* CODIGO DA CONCLUSAO DE MAIOR CF ACUMULADO.
001230     05  DIAGNOSTICO-D        PIC X(30).
001240* FATOR DE CERTEZA FINAL, ARREDONDADO A 3 DECIMAIS.
001250     05  CF-FINAL-D           PIC S9V999.
001260* ROTULO DE CONFIANCA (5 FAIXAS) CORRESPONDENTE AO CF-FINAL-D.
001270     05  NIVEL-CONF-D         PIC X(15).
001280     05  REGRAS-UTIL-D        PIC X(30).                    CHAM-231
001290* TEXTO FIXO DE RECOMENDACAO AGRONOMICA PARA O DIAGNOSTICO-D.
001300     05  RECOMENDACAO-D       PIC X(120).
001310     05  FILLER               PIC X(02) VALUE SPACES.
001320 01  REG-DIAGNOST-NUM REDEFINES REG-DIAGNOST.
001330     05  FILLER               PIC X(38).
001340     05  CF-FINAL-ABS         PIC 9V999.
001350     05  FILLER               PIC X(167).
001360
001370* HISTORICO DE TODAS AS CONSULTAS JA PROCESSADAS (ABERTO EM
001380* EXTEND) - USADO PELO SETOR PARA AUDITORIA DA BASE.
001390 FD  LOGCONS
001400     LABEL RECORD STANDARD
001410     VALUE OF FILE-ID 'logcons.dat'
001420     RECORD CONTAINS 191 CHARACTERS.
001430 01  REG-LOGCONS.
001440     05  HORA-LOG-PARTES.
001450         10  ANO-LOG          PIC 9(04).
001460         10  FILLER           PIC X VALUE '-'.
001470         10  MES-LOG          PIC 9(02).
001480         10  FILLER           PIC X VALUE '-'.
001490         10  DIA-LOG          PIC 9(02).
001500         10  FILLER           PIC X VALUE SPACE.
001510         10  HH-LOG           PIC 9(02).
001520         10  FILLER           PIC X VALUE ':'.
001530         10  MI-LOG           PIC 9(02).
001540         10  FILLER           PIC X VALUE ':'.
001550         10  SS-LOG           PIC 9(02).
001560     05  COD-CONSULTA-L       PIC X(08).
001570     05  FASE-L               PIC X(30).
001580     05  SINTOMAS-L           PIC X(90).
001590     05  DIAGNOSTICO-L        PIC X(30).
001600     05  CF-FINAL-L           PIC S9V999.
001610     05  FILLER               PIC X(10) VALUE SPACES.
001620 01  HORA-LOG REDEFINES HORA-LOG-PARTES PIC X(19).
001630
001640* RELATORIO IMPRESSO DA RODADA - EXPLICACAO "COMO" DE CADA
001650* CONSULTA E TOTAIS/ESTATISTICA DA BASE NO FINAL.
001660 FD  RELATOR
001670     LABEL RECORD OMITTED.
001680 01  REG-RELAT                PIC X(132).
001690
001700 WORKING-STORAGE SECTION.
001710* FILE STATUS DOS QUATRO ARQUIVOS DO PROGRAMA.
001720 01  STATUS-CONS              PIC X(02) VALUE SPACES.
001730     88  FIM-CONSULTAS        VALUE '10'.               CHAM-231
001740 01  STATUS-DIAG              PIC X(02) VALUE SPACES.
001750 01  STATUS-LOG               PIC X(02) VALUE SPACES.
001760
001770 01  CONTADORES.                                         CHAM-231
001780     05  WS-NUM-REGRAS        PIC S9(04) VALUE ZERO.
001790     05  WS-IDX-REGRA         PIC S9(04) VALUE ZERO.
001800     05  WS-IDX-COND          PIC S9(04) VALUE ZERO.
001810     05  WS-IDX-FATO          PIC S9(04) VALUE ZERO.
001820     05  WS-IDX-HIP           PIC S9(04) VALUE ZERO.
001830     05  WS-IDX-HIP2          PIC S9(04) VALUE ZERO.
001840     05  WS-IDX-FAIXA         PIC S9(04) VALUE ZERO.
001850     05  WS-IDX-DIAG          PIC S9(04) VALUE ZERO.
001860     05  WS-NUM-FATOS         PIC S9(04) VALUE ZERO.
001870     05  WS-NUM-HIP           PIC S9(04) VALUE ZERO.
001880     05  WS-NUM-DIAG-DIST     PIC S9(04) VALUE ZERO.
001890     05  WS-QTD-CONDIC-OK     PIC S9(04) VALUE ZERO.
001900     05  WS-TOTAL-CONSULTAS   PIC S9(06) VALUE ZERO.
001910     05  WS-LIN-RELAT         PIC S9(04) VALUE ZERO.
001920     05  WS-PAG-RELAT         PIC S9(04) VALUE ZERO.
001930     05  WS-PTR-CAMINHO       PIC S9(04) VALUE ZERO.
001940     05  FILLER               PIC X(04).
001950
001960* BASE DE CONHECIMENTO - TABELA FIXA DE REGRAS (WORKING STORAGE).
001970* UMA VEZ QUE O CLIENTE NAO MANTEM AS REGRAS (SEM CRUD), A BASE
001980* E' CARREGADA AQUI MESMO, IGUAL FOI ENTREGUE PELO AGRONOMO.
001990 01  WS-BASE-REGRAS.
002000     05  WS-REGRA-ENTRY OCCURS 10 TIMES INDEXED BY IX-REGRA.
002010* IDENTIFICADOR DA REGRA (R001 A R010) - CHAVE DO CATALOGO.
002020         10  WS-REGRA-ID          PIC X(05).
002030* ACTIVE OU INACTIVE - SO REGRA ACTIVE ENTRA NA INFERENCIA.
002040         10  WS-REGRA-STATUS      PIC X(10).
002050             88  REGRA-ATIVA      VALUE 'ACTIVE'.               CHAM-231
002060* QUANTAS DAS 4 CONDICOES ABAIXO SAO USADAS POR ESTA REGRA.
002070         10  WS-QTD-COND          PIC 9(01).
002080         10  WS-REGRA-COND.
002090             15  WS-COND-1        PIC X(30).
002100             15  WS-COND-2        PIC X(30).
002110             15  WS-COND-3        PIC X(30).
002120             15  WS-COND-4        PIC X(30).
002130* CODIGO DA CONCLUSAO (DEFICIENCIA DE NUTRIENTE) DA REGRA.
002140         10  WS-REGRA-CONCLUSAO   PIC X(30).
002150* CF DO ESPECIALISTA (0 A 1) ATRIBUIDO PELO AGRONOMO A REGRA.
002160         10  WS-REGRA-CF          PIC S9V999.
002170         10  FILLER               PIC X(02).
002180 01  WS-REGRA-COND-TAB REDEFINES WS-BASE-REGRAS.
002190     05  WS-REGRA-ENTRY-T OCCURS 10 TIMES.
002200         10  FILLER               PIC X(16).
002210         10  WS-COND-TAB          PIC X(30) OCCURS 4 TIMES.
002220         10  FILLER               PIC X(36).
002230
002240* MEMORIA DE TRABALHO DE UMA CONSULTA: FASE + SINTOMAS INFORMADOS.
002250 01  WS-MEMORIA.
002260     05  WS-MEM-FASE              PIC X(30).
002270     05  WS-MEM-SINTOMA OCCURS 5 TIMES
002280                                   PIC X(30).
002290 01  WS-MEMORIA-TAB REDEFINES WS-MEMORIA.
002300     05  WS-FATO-TAB               PIC X(30) OCCURS 6 TIMES.
002310
002320* HIPOTESES ACUMULADAS NA CONSULTA CORRENTE (UMA POR CONCLUSAO).
002330 01  WS-HIPOTESES.
002340     05  WS-HIP-ENTRY OCCURS 10 TIMES INDEXED BY IX-HIP.
002350* CONCLUSAO ACUMULADA NESTA ENTRADA DE HIPOTESE.
002360         10  WS-HIP-CONCLUSAO     PIC X(30).
002370* CF ACUMULADO DA HIPOTESE (PRECISAO INTERNA DE 5 DECIMAIS).
002380         10  WS-HIP-CF            PIC S9V9(05).
002390* LISTA DE IDS DE REGRA (SEPARADOS POR ";") QUE CONTRIBUIRAM.
002400         10  WS-HIP-CAMINHO       PIC X(90).
002410* QUANTAS REGRAS ESTAO NO CAMINHO ACIMA.
002420         10  WS-HIP-QTD-REGRAS    PIC S9(02).
002430         10  FILLER               PIC X(02).
002440
002450* DISTRIBUICAO DE DIAGNOSTICOS PARA O RELATORIO FINAL.
002460 01  WS-DISTRIB-DIAG.
002470     05  WS-DIAG-ENTRY OCCURS 20 TIMES INDEXED BY IX-DIAG.
002480* CODIGO DE UMA CONCLUSAO DISTINTA NA DISTRIBUICAO.
002490         10  WS-DIAG-CODIGO       PIC X(30).
002500* QUANTAS CONSULTAS (OU REGRAS, NA ESTATISTICA) CAIRAM NELA.
002510         10  WS-DIAG-QTD          PIC S9(05).
002520         10  FILLER               PIC X(02).
002530
002540* ACUMULADORES DE CF - CAMPOS ISOLADOS (77), SEM GRUPO, COMO O  CHAM-231
002550* SETOR SEMPRE TRATOU CONTADOR/ACUMULADOR AVULSO. VOLTARAM A    CHAM-231
002560* DISPLAY - O SETOR SO USA COMP-3 PARA VALOR MONETARIO.         CHAM-231
002570 77  WS-MELHOR-CF                 PIC S9V9(05) VALUE ZERO.
002580 77  WS-MELHOR-IDX                PIC S9(04) VALUE ZERO.
002590 77  WS-CF-EVIDENCIA              PIC S9V9(05).
002600 77  WS-CF-RESULTADO              PIC S9V9(05).
002610 77  WS-CF-ACUMULADO              PIC S9V9(05).
002620 77  WS-CF-TEMP                   PIC S9V9(05).
002630 77  WS-CF-ARREDONDADO            PIC S9V999.
002640 77  WS-ABS-CF1                   PIC S9V9(05).
002650 77  WS-ABS-CF2                   PIC S9V9(05).
002660 77  WS-MIN-ABS                   PIC S9V9(05).
002670* CAMPOS DO FORMAT HELPER format_float (0985-FORMATA-NUMERO). CHAM-231
002680 77  WS-FORMATA-CF-IN             PIC S9V999.                 CHAM-231
002690 77  WS-FORMATA-CF-OUT            PIC Z9.99.                  CHAM-231
002700
002710 01  WS-DIAGNOSTICO-FINAL         PIC X(30).
002720 01  WS-NIVEL-CONFIANCA           PIC X(15).
002730 01  WS-RECOMENDACAO              PIC X(120).
002740 01  WS-MAIS-COMUM-DIAG           PIC X(30).
002750 01  WS-MAIS-COMUM-QTD            PIC S9(05) VALUE ZERO.
002760
002770* DATA E HORA DO SISTEMA NA ABERTURA DA RODADA, PARA O
002780* CABECALHO DO RELATORIO E PARA O CAMPO HORA-LOG.
002790 01  WS-DHS-DATA-SISTEMA.
002800     05  WS-DHS-ANO               PIC 9(04).
002810     05  WS-DHS-MES               PIC 9(02).
002820     05  WS-DHS-DIA               PIC 9(02).
002830 01  WS-DHS-HORA-SISTEMA.
002840     05  WS-DHS-HORA              PIC 9(02).
002850     05  WS-DHS-MINUTO            PIC 9(02).
002860     05  WS-DHS-SEGUNDO           PIC 9(02).
002870     05  WS-DHS-CENTESIMO         PIC 9(02).
002880
002890* AREAS DO FORMAT HELPER shorten_text (0980-ENCURTA-TEXTO).
002900* AREAS USADAS PELO "ENCURTA-TEXTO" (format_helper.shorten_text).
002910 01  WS-ENCURTA-ENTRADA           PIC X(120).
002920 01  WS-ENCURTA-SAIDA             PIC X(120).
002930 01  WS-ENCURTA-MAX               PIC S9(04).
002940 01  WS-ENCURTA-TAM               PIC S9(04).
002950
002960* LINHAS DE IMPRESSAO DO RELATORIO (132 COLUNAS) - UM 01 POR
002970* LAYOUT DE LINHA, NA ORDEM EM QUE APARECEM NO RELATORIO.
002980* LINHAS DE IMPRESSAO DO RELATORIO (132 COLUNAS).
002990 01  CAB-RELAT1.
003000     05  FILLER                   PIC X(10) VALUE SPACES.
003010     05  FILLER                   PIC X(34) VALUE
003020         'SISTEMA DE DIAGNOSTICO DO CABI'.
003030     05  FILLER                   PIC X(14) VALUE
003040         'EXECUCAO EM: '.
003050     05  DATAHORA-CAB1            PIC X(19).
003060     05  FILLER                   PIC X(04) VALUE 'PG.'.
003070     05  PAG-CAB1                 PIC ZZZ9.
003080     05  FILLER                   PIC X(47) VALUE SPACES.
003090
003100 01  EXP-CABECALHO.
003110     05  FILLER                   PIC X(08) VALUE 'CONSULTA'.
003120     05  FILLER                   PIC X(01) VALUE SPACE.
003130     05  CONSULTA-EXP             PIC X(08).
003140     05  FILLER                   PIC X(02) VALUE SPACES.
003150     05  FILLER                   PIC X(12) VALUE 'DIAGNOSTICO:'.
003160     05  DIAG-EXP                 PIC X(30).
003170     05  FILLER                   PIC X(08) VALUE ' CF FIN='.
003180     05  CF-EXP                   PIC -9.999.
003190     05  FILLER                   PIC X(57) VALUE SPACES.
003200
003210 01  EXP-DETALHE.
003220     05  FILLER                   PIC X(05) VALUE SPACES.
003230     05  FILLER                   PIC X(06) VALUE 'REGRA '.
003240     05  REGRA-EXP                PIC X(05).
003250     05  FILLER                   PIC X(10) VALUE ' CF.ESPEC='.
003260     05  CFESP-EXP                PIC Z9.99.
003270     05  FILLER                   PIC X(11) VALUE ' CONDICOES:'.
003280     05  CONDIC-EXP               PIC X(90).
003290
003300 01  EXP-SEM-CAMINHO.
003310     05  FILLER                   PIC X(06) VALUE SPACES.
003320     05  FILLER                   PIC X(34) VALUE
003330         'SEM CAMINHO DE RACIOCINIO (DIAGN.'.
003340     05  FILLER                   PIC X(20) VALUE
003350         ' NAO ENCONTRADO)'.
003360     05  FILLER                   PIC X(72) VALUE SPACES.
003370
003380 01  LINHA-BRANCO                 PIC X(132) VALUE SPACES.
003390
003400 01  TOT-CABECALHO.
003410     05  FILLER                   PIC X(30) VALUE
003420         'RESUMO DO PROCESSAMENTO'.
003430     05  FILLER                   PIC X(102) VALUE SPACES.
003440
003450 01  TOT-CONSULTAS.
003460     05  FILLER                   PIC X(21) VALUE
003470         'TOTAL CONSULTATIONS :'.
003480     05  TOT-CONS-ED              PIC ZZZ9.
003490     05  FILLER                   PIC X(107) VALUE SPACES.
003500
003510 01  TOT-DISTRIB.
003520     05  DIST-DIAG-ED             PIC X(30).
003530     05  FILLER                   PIC X(04) VALUE SPACES.
003540     05  DIST-QTD-ED              PIC ZZZ9.
003550     05  FILLER                   PIC X(94) VALUE SPACES.
003560
003570 01  TOT-MAIS-COMUM.
003580     05  FILLER                   PIC X(23) VALUE
003590         'MOST COMMON DIAGNOSIS:'.
003600     05  FILLER                   PIC X(01) VALUE SPACE.
003610     05  MAISCOMUM-ED             PIC X(30).
003620     05  FILLER                   PIC X(78) VALUE SPACES.
003630
003640 01  KB-CABECALHO.
003650     05  FILLER                   PIC X(28) VALUE
003660         'ESTATISTICA DA BASE DE REGRAS'.
003670     05  FILLER                   PIC X(104) VALUE SPACES.
003680
003690 01  KB-TOTAL.
003700     05  FILLER                   PIC X(13) VALUE
003710         'TOTAL RULES :'.
003720     05  KB-TOTAL-ED              PIC ZZZ9.
003730     05  FILLER                   PIC X(115) VALUE SPACES.
003740
003750 01  KB-FAIXA.
003760     05  KB-FAIXA-NOME            PIC X(12).
003770     05  FILLER                   PIC X(02) VALUE SPACES.
003780     05  KB-FAIXA-QTD             PIC ZZZ9.
003790     05  FILLER                   PIC X(114) VALUE SPACES.
003800
003810 01  KB-CONCLUSAO.
003820     05  KB-CONCL-NOME            PIC X(30).
003830     05  FILLER                   PIC X(04) VALUE SPACES.
003840     05  KB-CONCL-QTD             PIC ZZZ9.
003850     05  FILLER                   PIC X(94) VALUE SPACES.
003860
003870 01  WS-FAIXA-NOMES.
003880     05  FILLER PIC X(12) VALUE 'VERY HIGH   '.
003890     05  FILLER PIC X(12) VALUE 'HIGH        '.
003900     05  FILLER PIC X(12) VALUE 'MEDIUM      '.
003910     05  FILLER PIC X(12) VALUE 'LOW         '.
003920 01  WS-FAIXA-TAB REDEFINES WS-FAIXA-NOMES.
003930     05  WS-FAIXA-NOME-TAB        PIC X(12) OCCURS 4 TIMES.
003940* CONTADOR DE REGRAS DA BASE POR FAIXA DE CF, USADO SO NA
003950* ESTATISTICA DA BASE (0950-KB-ESTATISTICA).
003960 01  WS-FAIXA-CONTADOR.
003970     05  WS-FAIXA-QTD-TAB         PIC S9(04)
003980                                  OCCURS 4 TIMES.
003990     05  FILLER                   PIC X(02).
004000
004010 PROCEDURE DIVISION.
004020
004030* PARAGRAFO DE CONTROLE DO JOB - A SEQUENCIA ABAIXO E A MESMA DE
004040* QUALQUER RODADA, SEJA NA HOMOLOGACAO OU NA PRODUCAO NOTURNA DO
004050* SETOR: CARREGA REGRAS, ABRE ARQUIVOS, PROCESSA TODO O ARQUIVO
004060* DE CONSULTAS, FECHA COM OS DOIS RELATORIOS DE TOTAIS.
004070 0000-INICIO.
004080     PERFORM 0100-CARREGA-REGRAS
004090     PERFORM 0150-ABRE-ARQUIVOS
004100     PERFORM 0200-PROCESSA-CONSULTAS THRU 0200-FIM-CONSULTAS CHAM-231
004110     PERFORM 0900-TOTALIZA-RELATORIO
004120     PERFORM 0950-KB-ESTATISTICA
004130     PERFORM 0990-ENCERRA-ARQUIVOS
004140     STOP RUN.
004150
004160* CARGA DA BASE DE CONHECIMENTO. OS VALORES ABAIXO SAO OS
004170* MESMOS QUE O AGRONOMO ENTREGOU NO LEVANTAMENTO DE CAMPO -
004180* NAO HA CADASTRO, ALTERACAO OU EXCLUSAO DE REGRA EM BATCH.
004190 0100-CARREGA-REGRAS.
004200     MOVE 10 TO WS-NUM-REGRAS
004210
004220* REGRA R001 - N/NITROGENIO: AMARELECIMENTO GENERALIZADO E
004230* CRESCIMENTO LENTO NA FASE VEGETATIVA TARDIA.
004240     MOVE 'R001' TO WS-REGRA-ID(1)
004250     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(1)
004260     MOVE 3 TO WS-QTD-COND(1)
004270     MOVE 'FASE_VEGETATIF_LANJUT' TO WS-COND-1(1)
004280     MOVE 'DAUN_KUNING_MERATA' TO WS-COND-2(1)
004290     MOVE 'PERTUMBUHAN_LAMBAT' TO WS-COND-3(1)
004300     MOVE SPACES TO WS-COND-4(1)
004310     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(1)
004320     MOVE 0.900 TO WS-REGRA-CF(1)
004330
004340* REGRA R002 - N/NITROGENIO: AMARELECIMENTO A PARTIR DAS FOLHAS
004350* NA FASE VEGETATIVA INICIAL.
004360     MOVE 'R002' TO WS-REGRA-ID(2)
004370     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(2)
004380     MOVE 2 TO WS-QTD-COND(2)
004390     MOVE 'FASE_VEGETATIF_AWAL' TO WS-COND-1(2)
004400     MOVE 'DAUN_MENGUNING_DARI_BAWAH' TO WS-COND-2(2)
004410     MOVE SPACES TO WS-COND-3(2)
004420     MOVE SPACES TO WS-COND-4(2)
004430     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(2)
004440     MOVE 0.800 TO WS-REGRA-CF(2)
004450
004460* REGRA R003 - P/FOSFORO: FOLHAS VELHAS ARROXEADAS E PLANTA
004470* COM CRESCIMENTO RETARDADO/ANASAMENTO NA FASE INICIAL.
004480     MOVE 'R003' TO WS-REGRA-ID(3)
004490     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(3)
004500     MOVE 3 TO WS-QTD-COND(3)
004510     MOVE 'FASE_VEGETATIF_AWAL' TO WS-COND-1(3)
004520     MOVE 'DAUN_TUA_BERWARNA_UNGU_GELAP' TO WS-COND-2(3)
004530     MOVE 'PERTUMBUHAN_TERHAMBAT_TANAMAN_KERDIL'
004540         TO WS-COND-3(3)
004550     MOVE SPACES TO WS-COND-4(3)
004560     MOVE 'KEKURANGAN_P_FOSFOR' TO WS-REGRA-CONCLUSAO(3)
004570     MOVE 0.850 TO WS-REGRA-CF(3)
004580
004590* REGRA R004 - K/POTASSIO: QUEIMA NAS BORDAS DAS FOLHAS NA
004600* FASE GENERATIVA INICIAL.
004610     MOVE 'R004' TO WS-REGRA-ID(4)
004620     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(4)
004630     MOVE 2 TO WS-QTD-COND(4)
004640     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(4)
004650     MOVE 'TEPI_DAUN_HANGUS_KECOKLATAN' TO WS-COND-2(4)
004660     MOVE SPACES TO WS-COND-3(4)
004670     MOVE SPACES TO WS-COND-4(4)
004680     MOVE 'KEKURANGAN_K_KALIUM' TO WS-REGRA-CONCLUSAO(4)
004690     MOVE 0.850 TO WS-REGRA-CF(4)
004700
004710* REGRA R005 - CA/CALCIO: PODRIDAO APICAL/RACHADURA DO FRUTO
004720* NA FASE GENERATIVA TARDIA.
004730     MOVE 'R005' TO WS-REGRA-ID(5)
004740     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(5)
004750     MOVE 2 TO WS-QTD-COND(5)
004760     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(5)
004770     MOVE 'BUAH_CABAI_BUSUK_UJUNG_ATAU_PECAH'
004780         TO WS-COND-2(5)
004790     MOVE SPACES TO WS-COND-3(5)
004800     MOVE SPACES TO WS-COND-4(5)
004810     MOVE 'KEKURANGAN_CA_KALSIUM' TO WS-REGRA-CONCLUSAO(5)
004820     MOVE 0.900 TO WS-REGRA-CF(5)
004830
004840* REGRA R006 - MG/MAGNESIO: CLOROSE ENTRE AS NERVURAS DAS
004850* FOLHAS VELHAS NA FASE GENERATIVA TARDIA.
004860     MOVE 'R006' TO WS-REGRA-ID(6)
004870     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(6)
004880     MOVE 2 TO WS-QTD-COND(6)
004890     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(6)
004900     MOVE 'KUNING_DIANTARA_TULANG_DAUN_TUA' TO WS-COND-2(6)
004910     MOVE SPACES TO WS-COND-3(6)
004920     MOVE SPACES TO WS-COND-4(6)
004930     MOVE 'KEKURANGAN_MG_MAGNESIUM' TO WS-REGRA-CONCLUSAO(6)
004940     MOVE 0.800 TO WS-REGRA-CF(6)
004950
004960* REGRA R007 - B/BORO: DISTORCAO E ENCARQUILHAMENTO DAS FOLHAS
004970* NOVAS NA FASE GENERATIVA INICIAL.
004980     MOVE 'R007' TO WS-REGRA-ID(7)
004990     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(7)
005000     MOVE 2 TO WS-QTD-COND(7)
005010     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(7)
005020     MOVE 'DAUN_MUDA_KERITING_DISTORSI' TO WS-COND-2(7)
005030     MOVE SPACES TO WS-COND-3(7)
005040     MOVE SPACES TO WS-COND-4(7)
005050     MOVE 'KEKURANGAN_B_BORON' TO WS-REGRA-CONCLUSAO(7)
005060     MOVE 0.750 TO WS-REGRA-CF(7)
005070
005080* REGRA R008 - N/NITROGENIO (CF MENOR): MESMO SINTOMA DE R001
005090* , MAS SO COM O SINTOMA DE CRESCIMENTO LENTO ISOLADO.
005100     MOVE 'R008' TO WS-REGRA-ID(8)
005110     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(8)
005120     MOVE 2 TO WS-QTD-COND(8)
005130     MOVE 'FASE_VEGETATIF_LANJUT' TO WS-COND-1(8)
005140     MOVE 'PERTUMBUHAN_LAMBAT' TO WS-COND-2(8)
005150     MOVE SPACES TO WS-COND-3(8)
005160     MOVE SPACES TO WS-COND-4(8)
005170     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(8)
005180     MOVE 0.600 TO WS-REGRA-CF(8)
005190
005200* REGRA R009 - K/POTASSIO: QUEIMA DAS BORDAS MAIS FRUTO
005210* PEQUENO/DE BAIXA QUALIDADE NA FASE GENERATIVA INICIAL.
005220     MOVE 'R009' TO WS-REGRA-ID(9)
005230     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(9)
005240     MOVE 3 TO WS-QTD-COND(9)
005250     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(9)
005260     MOVE 'TEPI_DAUN_HANGUS_KECOKLATAN' TO WS-COND-2(9)
005270     MOVE 'BUAH_KECIL_TIDAK_BERKUALITAS' TO WS-COND-3(9)
005280     MOVE SPACES TO WS-COND-4(9)
005290     MOVE 'KEKURANGAN_K_KALIUM' TO WS-REGRA-CONCLUSAO(9)
005300     MOVE 0.900 TO WS-REGRA-CF(9)
005310
005320* REGRA R010 - CA/CALCIO (CF MENOR): DISTORCAO FOLIAR NA FASE
005330* GENERATIVA TARDIA, ISOLADA (SEM O SINTOMA DE FRUTO).
005340     MOVE 'R010' TO WS-REGRA-ID(10)
005350     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(10)
005360     MOVE 2 TO WS-QTD-COND(10)
005370     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(10)
005380     MOVE 'DAUN_MUDA_KERITING_DISTORSI' TO WS-COND-2(10)
005390     MOVE SPACES TO WS-COND-3(10)
005400     MOVE SPACES TO WS-COND-4(10)
005410     MOVE 'KEKURANGAN_CA_KALSIUM' TO WS-REGRA-CONCLUSAO(10)
005420     MOVE 0.600 TO WS-REGRA-CF(10)
005430
005440     MOVE ZERO TO WS-TOTAL-CONSULTAS
005450     MOVE ZERO TO WS-PAG-RELAT
005460     MOVE ZERO TO WS-NUM-DIAG-DIST
005470     MOVE ZERO TO WS-MAIS-COMUM-QTD
005480     MOVE SPACES TO WS-MAIS-COMUM-DIAG
005490     PERFORM 0110-ZERA-FAIXA VARYING WS-IDX-FAIXA FROM 1 BY 1
005500         UNTIL WS-IDX-FAIXA > 4.
005510
005520* PASSO DO PERFORM VARYING QUE ZERA AS QUATRO POSICOES DA TABELA
005530* DE CONTADORES DA ESTATISTICA ANTES DE PROCESSAR A BASE.
005540* ZERA UM CONTADOR DE FAIXA DE CF DA ESTATISTICA DA BASE.
005550 0110-ZERA-FAIXA.
005560     MOVE ZERO TO WS-FAIXA-QTD-TAB(WS-IDX-FAIXA).
005570
005580* ABERTURA DOS QUATRO ARQUIVOS DO SISTEMA. O ARQUIVO DE LOG E
005590* ABERTO EM EXTEND (ACRESCENTA AO HISTORICO JA EXISTENTE); SE
005600* NAO EXISTIR AINDA, O FILE STATUS VEM DIFERENTE DE "00" E O
005610* PARAGRAFO REABRE EM OUTPUT PARA CRIAR O ARQUIVO NA HORA.
005620* TAMBEM MONTA O CABECALHO DE DATA/HORA QUE VAI NO RELATORIO E
005630* NO LOG, A PARTIR DO RELOGIO DO SISTEMA.
005640 0150-ABRE-ARQUIVOS.
005650     OPEN INPUT CONSULTAS
005660     IF STATUS-CONS NOT = '00' AND STATUS-CONS NOT = '05'
005670        DISPLAY 'CONSULTA.DAT NAO ENCONTRADO - ABORTADO'
005680        STOP RUN.
005690     OPEN OUTPUT DIAGNOST.
005700     OPEN EXTEND LOGCONS
005710     IF STATUS-LOG NOT = '00'
005720        CLOSE LOGCONS
005730        OPEN OUTPUT LOGCONS.
005740     OPEN OUTPUT RELATOR
005750     ACCEPT WS-DHS-DATA-SISTEMA FROM DATE YYYYMMDD          VIRADA00
005760     ACCEPT WS-DHS-HORA-SISTEMA FROM TIME
005770     MOVE WS-DHS-ANO TO ANO-LOG
005780     MOVE WS-DHS-MES TO MES-LOG
005790     MOVE WS-DHS-DIA TO DIA-LOG
005800     MOVE WS-DHS-HORA TO HH-LOG
005810     MOVE WS-DHS-MINUTO TO MI-LOG
005820     MOVE WS-DHS-SEGUNDO TO SS-LOG
005830     MOVE 1 TO WS-PAG-RELAT
005840* A PRIMEIRA PAGINA SAI SEM AVANCO DE FORMULARIO (A IMPRESSORA
005850* JA ESTA NO TOPO QUANDO O ARQUIVO ABRE); AS DEMAIS AVANCAM
005860* ATE O TOPO DA PROXIMA FOLHA VIA O MNEMONICO TOP-OF-FORM.
005870     PERFORM 1000-CABECALHO-PAGINA.
005880
005890* LACO PRINCIPAL DO MOTOR DE INFERENCIA - UMA CONSULTA POR VEZ.
005900* CONTROLADO POR GO TO, NO ESTILO DE RELNOT2-COB: LE, TESTA     CHAM-231
005910* FIM-DE-ARQUIVO E ERRO DE LEITURA, PROCESSA, E VOLTA PARA O    CHAM-231
005920* MESMO PARAGRAFO ATE' ESGOTAR O ARQUIVO DE CONSULTAS.          CHAM-231
005930 0200-PROCESSA-CONSULTAS.
005940     READ CONSULTAS                                         CHAM-231
005950         AT END MOVE '10' TO STATUS-CONS                    CHAM-231
005960     END-READ                                                CHAM-231
005970     IF FIM-CONSULTAS                                        CHAM-231
005980        GO TO 0200-FIM-CONSULTAS.                            CHAM-231
005990     IF STATUS-CONS NOT = '00'                                CHAM-231
006000        DISPLAY 'ERRO DE LEITURA EM CONSULTAS - STATUS '      CHAM-231
006010            STATUS-CONS                                      CHAM-231
006020        MOVE '10' TO STATUS-CONS                             CHAM-231
006030        GO TO 0200-FIM-CONSULTAS.                            CHAM-231
006040     ADD 1 TO WS-TOTAL-CONSULTAS
006050     PERFORM 0300-MONTA-MEMORIA
006060     PERFORM 0400-AVALIA-REGRAS
006070     PERFORM 0600-SELECIONA-DIAGNOSTICO
006080     PERFORM 0700-GRAVA-DIAGNOSTICO
006090     PERFORM 0800-EXPLICACAO-COMO THRU 0800-FIM-EXPLICACAO   CHAM-231
006100     PERFORM 0850-GRAVA-LOG
006110     GO TO 0200-PROCESSA-CONSULTAS.                          CHAM-231
006120* SAIDA DO LACO DE CONSULTAS.                                CHAM-231
006130 0200-FIM-CONSULTAS.                                         CHAM-231
006140     EXIT.                                                   CHAM-231
006150
006160* PRIMEIRO PASSO DO MOTOR DE INFERENCIA PARA A CONSULTA LIDA:
006170* MONTA A "MEMORIA DE TRABALHO" (FASE + SINTOMAS) QUE AS REGRAS
006180* VAO COMPARAR EM 0400-AVALIA-REGRAS, E ZERA AS HIPOTESES DA
006190* CONSULTA ANTERIOR.
006200* COLOCA A FASE E OS SINTOMAS INFORMADOS NA MEMORIA DE TRABALHO,
006210* E REINICIA ACUMULADORES DE HIPOTESE DESTA CONSULTA.
006220 0300-MONTA-MEMORIA.
006230     MOVE SPACES TO WS-MEMORIA
006240* CHAM-0231: QTD-SINTOMA CHEGOU COM LIXO NUM TESTE DO ARQUIVO CHAM-231
006250* DE CONSULTAS DO SETOR - VALIDA A CLASSE NUMERICA ANTES DE   CHAM-231
006260* USAR O CAMPO COMO LIMITE DO LACO DE COPIA DE SINTOMA.       CHAM-231
006270     IF QTD-SINTOMA-T IS NOT CLASSE-NUMERICA                 CHAM-231
006280        MOVE ZERO TO QTD-SINTOMA-T                           CHAM-231
006290     END-IF                                                  CHAM-231
006300     MOVE FASE-CONSULTA-T TO WS-MEM-FASE
006310     PERFORM 0310-COPIA-SINTOMA VARYING WS-IDX-FATO FROM 1 BY 1
006320         UNTIL WS-IDX-FATO > 5
006330     MOVE ZERO TO WS-NUM-HIP
006340     PERFORM 0320-ZERA-HIPOTESE VARYING WS-IDX-HIP FROM 1 BY 1
006350         UNTIL WS-IDX-HIP > 10.
006360
006370* SO COPIA A POSICAO DA TABELA SE O SINTOMA FOI DE FATO
006380* INFORMADO NA CONSULTA (POSICAO <= QTD-SINTOMA-T); AS DEMAIS
006390* POSICOES FICAM EM BRANCO E NAO CASAM COM CONDICAO NENHUMA.
006400* COPIA UM SINTOMA INFORMADO (SE HOUVER) PARA A MEMORIA DE
006410* TRABALHO DA CONSULTA CORRENTE.
006420 0310-COPIA-SINTOMA.
006430     IF WS-IDX-FATO <= QTD-SINTOMA-T
006440        MOVE SINTOMA-TAB(WS-IDX-FATO)
006450            TO WS-MEM-SINTOMA(WS-IDX-FATO)
006460     END-IF.
006470
006480* LIMPA CONCLUSAO, CF, CAMINHO DE RACIOCINIO E CONTADOR DE
006490* REGRAS DE UMA POSICAO DA TABELA DE HIPOTESES.
006500* ZERA UMA ENTRADA DA TABELA DE HIPOTESES ANTES DE UMA NOVA
006510* CONSULTA.
006520 0320-ZERA-HIPOTESE.
006530     MOVE SPACES TO WS-HIP-CONCLUSAO(WS-IDX-HIP)
006540     MOVE ZERO TO WS-HIP-CF(WS-IDX-HIP)
006550     MOVE SPACES TO WS-HIP-CAMINHO(WS-IDX-HIP)
006560     MOVE ZERO TO WS-HIP-QTD-REGRAS(WS-IDX-HIP).
006570
006580* LACO PRINCIPAL DA INFERENCIA: PASSA POR TODAS AS 10 REGRAS
006590* DA BASE, NA ORDEM EM QUE FORAM CARREGADAS (REGRA-ID CRESCENTE),
006600* DISPARANDO AS QUE SE APLICAM A CONSULTA CORRENTE.
006610* PERCORRE A BASE, EM ORDEM DE REGRA-ID, DISPARANDO AS REGRAS
006620* "ACTIVE" CUJAS CONDICOES ESTEJAM TODAS NA MEMORIA DE TRABALHO.
006630 0400-AVALIA-REGRAS.
006640     PERFORM 0410-AVALIA-UMA-REGRA
006650         VARYING WS-IDX-REGRA FROM 1 BY 1
006660         UNTIL WS-IDX-REGRA > WS-NUM-REGRAS.
006670
006680* SO TESTA AS CONDICOES DE UMA REGRA "ACTIVE"; REGRA INATIVA
006690* NA BASE (STATUS DIFERENTE DE ACTIVE) E IGNORADA SEM TESTE.
006700* TESTA UMA REGRA DA BASE E A DISPARA SE TODAS AS SUAS
006710* CONDICOES ESTIVEREM PRESENTES NA MEMORIA DE TRABALHO.
006720 0410-AVALIA-UMA-REGRA.
006730     IF REGRA-ATIVA(WS-IDX-REGRA)
006740        PERFORM 0420-TESTA-CONDICOES
006750        IF WS-QTD-CONDIC-OK = WS-QTD-COND(WS-IDX-REGRA)
006760           PERFORM 0440-DISPARA-REGRA
006770        END-IF
006780     END-IF.
006790
006800* CONTA QUANTAS DAS CONDICOES DA REGRA CASARAM COM ALGUM FATO
006810* DA MEMORIA; O CHAMADOR COMPARA ESSA CONTAGEM COM QTD-COND.
006820* CONFERE SE TODAS AS CONDICOES DA REGRA CORRENTE ESTAO PRESENTES
006830* NA MEMORIA DE TRABALHO (CONJUNCAO - TODAS OU NADA).
006840 0420-TESTA-CONDICOES.
006850     MOVE ZERO TO WS-QTD-CONDIC-OK
006860     PERFORM 0425-TESTA-CONDICAO
006870         VARYING WS-IDX-COND FROM 1 BY 1
006880         UNTIL WS-IDX-COND > WS-QTD-COND(WS-IDX-REGRA).
006890
006900* PASSO DO PERFORM VARYING DE 0420 - UMA CONDICAO POR VEZ.
006910* CONFERE UMA CONDICAO DA REGRA CONTRA TODOS OS FATOS DA
006920* MEMORIA DE TRABALHO.
006930 0425-TESTA-CONDICAO.
006940     PERFORM 0427-COMPARA-FATO
006950         VARYING WS-IDX-FATO FROM 1 BY 1
006960         UNTIL WS-IDX-FATO > 6.
006970
006980* COMPARACAO LITERAL (IGUALDADE DE TEXTO) ENTRE O NOME DA
006990* CONDICAO DA REGRA E O NOME DO FATO NA MEMORIA DE TRABALHO.
007000* COMPARA UMA CONDICAO DA REGRA COM UM FATO DA MEMORIA.
007010 0427-COMPARA-FATO.
007020     IF WS-COND-TAB(WS-IDX-REGRA, WS-IDX-COND)
007030            = WS-FATO-TAB(WS-IDX-FATO)
007040        ADD 1 TO WS-QTD-CONDIC-OK
007050     END-IF.
007060
007070* A REGRA JA CASOU TODAS AS CONDICOES - CALCULA O CF RESULTANTE
007080* DESTE DISPARO E ACUMULA NA HIPOTESE CORRESPONDENTE, GRAVANDO
007090* O ID DA REGRA NO CAMINHO DE RACIOCINIO PARA A EXPLICACAO "COMO".
007100* CF DA EVIDENCIA = 1.000 (TODOS OS FATOS SAO DE ORIGEM DIRETA
007110* DO USUARIO). CF DA REGRA = CF EVIDENCIA X CF DO ESPECIALISTA,
007120* DEPOIS COMBINA COM O QUE JA HOUVER PARA A MESMA CONCLUSAO.
007130 0440-DISPARA-REGRA.
007140     MOVE 1.00000 TO WS-CF-EVIDENCIA
007150     PERFORM 0510-VALIDA-CF
007160     COMPUTE WS-CF-RESULTADO ROUNDED =
007170         WS-CF-EVIDENCIA * WS-REGRA-CF(WS-IDX-REGRA)
007180     PERFORM 0460-LOCALIZA-HIPOTESE
007190     PERFORM 0500-COMBINA-CF
007200     STRING WS-REGRA-ID(WS-IDX-REGRA) DELIMITED BY SIZE
007210         ';' DELIMITED BY SIZE
007220         INTO WS-HIP-CAMINHO(WS-IDX-HIP)
007230         WITH POINTER WS-PTR-CAMINHO
007240     ADD 1 TO WS-HIP-QTD-REGRAS(WS-IDX-HIP).
007250
007260* UMA CONCLUSAO PODE SER REFORCADA POR MAIS DE UMA REGRA NA
007270* MESMA CONSULTA - ESTE PARAGRAFO GARANTE QUE TODOS OS DISPAROS
007280* DA MESMA CONCLUSAO CAIAM NA MESMA ENTRADA DA TABELA DE HIPOTESES.
007290* PROCURA A HIPOTESE (ENTRADA) QUE JA ACUMULA A MESMA CONCLUSAO;
007300* SE NAO EXISTIR, ABRE UMA NOVA ENTRADA NA TABELA DE HIPOTESES.
007310 0460-LOCALIZA-HIPOTESE.
007320     MOVE ZERO TO WS-IDX-HIP2
007330     PERFORM 0463-COMPARA-CONCLUSAO
007340         VARYING WS-IDX-HIP FROM 1 BY 1
007350         UNTIL WS-IDX-HIP > WS-NUM-HIP
007360     IF WS-IDX-HIP2 = ZERO
007370        ADD 1 TO WS-NUM-HIP
007380        MOVE WS-NUM-HIP TO WS-IDX-HIP
007390        MOVE WS-REGRA-CONCLUSAO(WS-IDX-REGRA)
007400            TO WS-HIP-CONCLUSAO(WS-IDX-HIP)
007410        MOVE ZERO TO WS-HIP-CF(WS-IDX-HIP)
007420     ELSE
007430        MOVE WS-IDX-HIP2 TO WS-IDX-HIP
007440     END-IF
007450* O CAMINHO DE RACIOCINIO (WS-HIP-CAMINHO) E UM STRING ACUMULADO
007460* DE IDS DE REGRA SEPARADOS POR ";" - ESTE PARAGRAFO ACHA A
007470* PRIMEIRA POSICAO EM BRANCO PARA O PROXIMO STRING NAO SOBRESCREVER
007480* OS IDS JA GRAVADOS NESTA CONSULTA.
007490     PERFORM 0445-PREPARA-PONTEIRO-CAMINHO.
007500
007510* PASSO DO PERFORM VARYING DE 0460 - UMA HIPOTESE JA ABERTA
007520* POR VEZ.
007530* CONFERE SE A HIPOTESE CORRENTE JA ACUMULA A MESMA CONCLUSAO
007540* DA REGRA QUE ACABOU DE DISPARAR.
007550 0463-COMPARA-CONCLUSAO.
007560     IF WS-HIP-CONCLUSAO(WS-IDX-HIP)
007570            = WS-REGRA-CONCLUSAO(WS-IDX-REGRA)
007580        MOVE WS-IDX-HIP TO WS-IDX-HIP2
007590     END-IF.
007600
007610* PONTEIRO (1-ORIGEM) PARA A PROXIMA POSICAO LIVRE DO CAMINHO DE
007620* RACIOCINIO DESTA HIPOTESE, PARA USO PELO STRING EM 0440.
007630 0445-PREPARA-PONTEIRO-CAMINHO.
007640     PERFORM 0446-AVANCA-PONTEIRO
007650         VARYING WS-PTR-CAMINHO FROM 1 BY 1
007660         UNTIL WS-HIP-CAMINHO(WS-IDX-HIP)
007670               (WS-PTR-CAMINHO:1) = SPACE.
007680
007690* CORPO VAZIO DE PROPOSITO - O TESTE DE PARADA ESTA TODO NA
007700* CLAUSULA UNTIL DO PERFORM VARYING QUE CHAMA ESTE PARAGRAFO.
007710* PASSO DO LACO QUE PROCURA A PROXIMA POSICAO LIVRE DO CAMINHO.
007720 0446-AVANCA-PONTEIRO.
007730     CONTINUE.
007740
007750* FORMULA DE COMBINACAO DE CF (CF1 = O QUE JA HAVIA ACUMULADO,
007760* CF2 = RESULTADO DA REGRA QUE ACABOU DE DISPARAR).
007770 0500-COMBINA-CF.                                           V1.2-MTS
007780     MOVE WS-HIP-CF(WS-IDX-HIP) TO WS-CF-ACUMULADO
007790     IF WS-CF-ACUMULADO = 0 AND WS-CF-RESULTADO = 0
007800        MOVE ZERO TO WS-HIP-CF(WS-IDX-HIP)
007810     ELSE
007820        IF WS-CF-ACUMULADO >= 0 AND WS-CF-RESULTADO >= 0
007830           COMPUTE WS-CF-TEMP ROUNDED =
007840               WS-CF-ACUMULADO + WS-CF-RESULTADO *
007850                   (1 - WS-CF-ACUMULADO)
007860        ELSE
007870           IF WS-CF-ACUMULADO <= 0 AND WS-CF-RESULTADO <= 0
007880              COMPUTE WS-CF-TEMP ROUNDED =                  CONT-042
007890                  WS-CF-ACUMULADO + WS-CF-RESULTADO *
007900                      (1 + WS-CF-ACUMULADO)
007910           ELSE
007920              IF WS-CF-ACUMULADO < 0
007930                 COMPUTE WS-ABS-CF1 = ZERO - WS-CF-ACUMULADO
007940              ELSE
007950                 MOVE WS-CF-ACUMULADO TO WS-ABS-CF1
007960              END-IF
007970              IF WS-CF-RESULTADO < 0
007980                 COMPUTE WS-ABS-CF2 = ZERO - WS-CF-RESULTADO
007990              ELSE
008000                 MOVE WS-CF-RESULTADO TO WS-ABS-CF2
008010              END-IF
008020              IF WS-ABS-CF1 < WS-ABS-CF2
008030                 MOVE WS-ABS-CF1 TO WS-MIN-ABS
008040              ELSE
008050                 MOVE WS-ABS-CF2 TO WS-MIN-ABS
008060              END-IF
008070              COMPUTE WS-CF-TEMP ROUNDED =
008080                  (WS-CF-ACUMULADO + WS-CF-RESULTADO) /
008090                      (1 - WS-MIN-ABS)
008100           END-IF
008110        END-IF
008120        MOVE WS-CF-TEMP TO WS-HIP-CF(WS-IDX-HIP)
008130     END-IF.
008140
008150* VALIDACAO DEFENSIVA - NA PRATICA O CF DE EVIDENCIA E SEMPRE
008160* 1.000 (FATO DIRETO DO USUARIO) E O CF DO ESPECIALISTA VEM DA
008170* TABELA FIXA DA BASE, MAS O PARAGRAFO FICA AQUI DESDE A REVISAO
008180* GERAL PARA COBRIR UMA EVENTUAL CARGA DE BASE COM VALOR INVALIDO.
008190* VALIDACAO DE FAIXA DOS FATORES DE CERTEZA DE ENTRADA (CF(E) EM
008200* [-1,+1], CF DO ESPECIALISTA EM [0,1]). FORA DA FAIXA E' ERRO.
008210 0510-VALIDA-CF.
008220     IF WS-CF-EVIDENCIA < -1 OR WS-CF-EVIDENCIA > 1
008230        DISPLAY 'CF DE EVIDENCIA FORA DA FAIXA - CONSULTA '
008240            COD-CONSULTA-T
008250        MOVE ZERO TO WS-CF-EVIDENCIA
008260     END-IF
008270     IF WS-REGRA-CF(WS-IDX-REGRA) < 0
008280           OR WS-REGRA-CF(WS-IDX-REGRA) > 1
008290        DISPLAY 'CF DE ESPECIALISTA FORA DA FAIXA - REGRA '
008300            WS-REGRA-ID(WS-IDX-REGRA)
008310        MOVE ZERO TO WS-REGRA-CF(WS-IDX-REGRA)
008320     END-IF.
008330
008340* FIM DO CICLO DE INFERENCIA DESTA CONSULTA: ESCOLHE A MELHOR
008350* HIPOTESE, MONTA NIVEL DE CONFIANCA E RECOMENDACAO, E ACUMULA
008360* NA DISTRIBUICAO DE DIAGNOSTICOS DO RELATORIO DE TOTAIS.
008370* ESCOLHE A HIPOTESE DE MAIOR CF ACUMULADO (EMPATE = A PRIMEIRA
008380* QUE APARECEU). SE NENHUMA REGRA DISPAROU, DIAGNOSTICO VAZIO.
008390 0600-SELECIONA-DIAGNOSTICO.
008400     MOVE ZERO TO WS-MELHOR-CF
008410     MOVE ZERO TO WS-MELHOR-IDX
008420     PERFORM 0610-COMPARA-MELHOR-CF
008430         VARYING WS-IDX-HIP FROM 1 BY 1
008440         UNTIL WS-IDX-HIP > WS-NUM-HIP
008450     IF WS-MELHOR-IDX = ZERO
008460        MOVE 'TIDAK_DITEMUKAN' TO WS-DIAGNOSTICO-FINAL
008470        MOVE ZERO TO WS-CF-ARREDONDADO
008480        MOVE 'Sangat Rendah' TO WS-NIVEL-CONFIANCA
008490        MOVE
008500           'Tidak ditemukan diagnosis signifikan dari gejala
008510-              'yang dilaporkan untuk fase ini.'
008520           TO WS-RECOMENDACAO
008530     ELSE
008540        MOVE WS-HIP-CONCLUSAO(WS-MELHOR-IDX)
008550            TO WS-DIAGNOSTICO-FINAL
008560        COMPUTE WS-CF-ARREDONDADO ROUNDED =                 CONT-042
008570            WS-HIP-CF(WS-MELHOR-IDX)
008580        PERFORM 0650-NIVEL-CONFIANCA
008590        PERFORM 0670-BUSCA-RECOMENDACAO
008600     END-IF
008610* MANTEM A CONTAGEM DE QUANTAS CONSULTAS FECHARAM EM CADA
008620* DIAGNOSTICO, PARA A SECAO DE TOTAIS E PARA O "MAIS COMUM".
008630     PERFORM 0680-ACUMULA-DISTRIBUICAO.
008640
008650* PASSO DO PERFORM VARYING DE 0600 - EMPATE FICA COM A PRIMEIRA
008660* HIPOTESE QUE ALCANCOU O CF, POIS O TESTE E ESTRITO (>).
008670* CONFERE SE A HIPOTESE CORRENTE TEM O MAIOR CF ACUMULADO
008680* VISTO ATE AGORA NESTA CONSULTA.
008690 0610-COMPARA-MELHOR-CF.
008700     IF WS-HIP-CF(WS-IDX-HIP) > WS-MELHOR-CF
008710        MOVE WS-HIP-CF(WS-IDX-HIP) TO WS-MELHOR-CF
008720        MOVE WS-IDX-HIP TO WS-MELHOR-IDX
008730     END-IF.
008740
008750* ROTULO DE NIVEL DE CONFIANCA A PARTIR DO CF FINAL ARREDONDADO.
008760 0650-NIVEL-CONFIANCA.                                      V1.9-ENZ
008770     IF WS-CF-ARREDONDADO >= 0.90 AND WS-CF-ARREDONDADO <= 1.00
008780        MOVE 'Sangat Tinggi' TO WS-NIVEL-CONFIANCA
008790     ELSE
008800        IF WS-CF-ARREDONDADO >= 0.70 AND
008810              WS-CF-ARREDONDADO <= 0.89
008820           MOVE 'Tinggi' TO WS-NIVEL-CONFIANCA
008830        ELSE
008840           IF WS-CF-ARREDONDADO >= 0.50 AND
008850                 WS-CF-ARREDONDADO <= 0.69
008860              MOVE 'Sedang' TO WS-NIVEL-CONFIANCA
008870           ELSE
008880              IF WS-CF-ARREDONDADO >= 0.30 AND
008890                    WS-CF-ARREDONDADO <= 0.49
008900                 MOVE 'Rendah' TO WS-NIVEL-CONFIANCA
008910              ELSE
008920                 IF WS-CF-ARREDONDADO >= 0.00 AND
008930                       WS-CF-ARREDONDADO <= 0.29
008940                    MOVE 'Sangat Rendah' TO WS-NIVEL-CONFIANCA
008950                 ELSE
008960                    MOVE 'Unknown' TO WS-NIVEL-CONFIANCA
008970                 END-IF
008980              END-IF
008990           END-IF
009000        END-IF
009010     END-IF.
009020
009030* RECOMENDACAO FIXA, UMA POR CONCLUSAO, CONFORME ENTREGUE PELO
009040* AGRONOMO NO LEVANTAMENTO DE CAMPO. SEM CADASTRO - ALTERAR O
009050* TEXTO AQUI EXIGE NOVA COMPILACAO, IGUAL A BASE DE REGRAS.
009060* TEXTO FIXO DE RECOMENDACAO POR CODIGO DE CONCLUSAO (NUTRIENTE).
009070 0670-BUSCA-RECOMENDACAO.
009080     EVALUATE WS-DIAGNOSTICO-FINAL
009090* DEFICIENCIA DE NITROGENIO - ADUBACAO NITROGENADA.
009100        WHEN 'KEKURANGAN_N_NITROGEN'
009110           MOVE
009120              'Aplicar fertilizante rico em nitrogenio (Ureia,
009130-                 'ZA, Sulfato de Amonio); observar a dosagem
009140-                 ' conforme a fase da planta.'
009150              TO WS-RECOMENDACAO
009160* DEFICIENCIA DE FOSFORO - ADUBACAO FOSFATADA.
009170        WHEN 'KEKURANGAN_P_FOSFOR'
009180           MOVE
009190              'Aplicar TSP ou SP-36; fosforo e critico para
009200-                 ' as raizes na fase vegetativa e para a
009210-                 ' floracao na fase generativa.'
009220              TO WS-RECOMENDACAO
009230* DEFICIENCIA DE POTASSIO - ADUBACAO POTASSICA.
009240        WHEN 'KEKURANGAN_K_KALIUM'
009250           MOVE
009260              'Aplicar KNO3 ou KCl; potassio e essencial para
009270-                 ' a qualidade do fruto e a resistencia a
009280-                 ' doencas.'
009290              TO WS-RECOMENDACAO
009300* DEFICIENCIA DE CALCIO - CALAGEM/NITRATO DE CALCIO.
009310        WHEN 'KEKURANGAN_CA_KALSIUM'
009320           MOVE
009330              'Calcariar o solo ou aplicar nitrato de calcio;
009340-                 ' previne a podridao apical na fase
009350-                 ' generativa.'
009360              TO WS-RECOMENDACAO
009370* DEFICIENCIA DE MAGNESIO - ADUBACAO MAGNESIANA.
009380        WHEN 'KEKURANGAN_MG_MAGNESIUM'
009390           MOVE
009400              'Aplicar Dolomita ou Kieserita (MgSO4); o
009410-                 ' magnesio e o nucleo da clorofila.'
009420              TO WS-RECOMENDACAO
009430* DEFICIENCIA DE BORO - ADUBACAO BORATADA.
009440        WHEN 'KEKURANGAN_B_BORON'
009450           MOVE
009460              'Aplicar Borax ou Solubor; o boro e vital para
009470-                 ' a formacao de flores e frutos.'
009480              TO WS-RECOMENDACAO
009490        WHEN OTHER
009500           MOVE
009510              'Aplicar adubacao balanceada (NPK completo)
009520-                 ' conforme analise de solo da propriedade.'
009530              TO WS-RECOMENDACAO
009540     END-EVALUATE.
009550
009560* ACUMULA A CONTAGEM POR DIAGNOSTICO PARA A SECAO DE TOTAIS.
009570 0680-ACUMULA-DISTRIBUICAO.
009580     MOVE ZERO TO WS-IDX-DIAG
009590     PERFORM 0685-COMPARA-DIAG-DIST
009600         VARYING WS-IDX-HIP FROM 1 BY 1
009610         UNTIL WS-IDX-HIP > WS-NUM-DIAG-DIST
009620     IF WS-IDX-DIAG = ZERO
009630        ADD 1 TO WS-NUM-DIAG-DIST
009640        MOVE WS-DIAGNOSTICO-FINAL
009650            TO WS-DIAG-CODIGO(WS-NUM-DIAG-DIST)
009660        MOVE 1 TO WS-DIAG-QTD(WS-NUM-DIAG-DIST)
009670        MOVE WS-NUM-DIAG-DIST TO WS-IDX-DIAG
009680     ELSE
009690        ADD 1 TO WS-DIAG-QTD(WS-IDX-DIAG)
009700     END-IF
009710     IF WS-DIAG-QTD(WS-IDX-DIAG) > WS-MAIS-COMUM-QTD
009720        MOVE WS-DIAG-QTD(WS-IDX-DIAG) TO WS-MAIS-COMUM-QTD
009730        MOVE WS-DIAG-CODIGO(WS-IDX-DIAG) TO WS-MAIS-COMUM-DIAG
009740     END-IF.
009750
009760* CONFERE SE A ENTRADA DE DISTRIBUICAO CORRENTE JA E' A DO
009770* DIAGNOSTICO FINAL DESTA CONSULTA.
009780 0685-COMPARA-DIAG-DIST.
009790     IF WS-DIAG-CODIGO(WS-IDX-HIP) = WS-DIAGNOSTICO-FINAL
009800        MOVE WS-IDX-HIP TO WS-IDX-DIAG
009810     END-IF.
009820
009830* GRAVA O RESULTADO DA CONSULTA NO ARQUIVO DIAGNOST.DAT. O
009840* CAMPO REGRAS-UTIL-D LEVA SO OS PRIMEIROS 30 CARACTERES DO
009850* CAMINHO DE RACIOCINIO (VIA 0980-ENCURTA-TEXTO), POIS O CAMPO
009860* NO LAYOUT E MENOR DO QUE O CAMINHO COMPLETO GRAVADO EM MEMORIA.
009870* GRAVA O REGISTRO DE RESULTADO DA CONSULTA CORRENTE.
009880 0700-GRAVA-DIAGNOSTICO.
009890     MOVE COD-CONSULTA-T TO COD-CONSULTA-D
009900     MOVE WS-DIAGNOSTICO-FINAL TO DIAGNOSTICO-D
009910     MOVE WS-CF-ARREDONDADO TO CF-FINAL-D
009920     MOVE WS-NIVEL-CONFIANCA TO NIVEL-CONF-D
009930     IF WS-MELHOR-IDX = ZERO
009940        MOVE SPACES TO REGRAS-UTIL-D
009950     ELSE
009960        MOVE WS-HIP-CAMINHO(WS-MELHOR-IDX) TO WS-ENCURTA-ENTRADA
009970        MOVE 30 TO WS-ENCURTA-MAX
009980        PERFORM 0980-ENCURTA-TEXTO
009990        MOVE WS-ENCURTA-SAIDA(1:30) TO REGRAS-UTIL-D
010000     END-IF
010010     MOVE WS-RECOMENDACAO TO RECOMENDACAO-D
010020     WRITE REG-DIAGNOST.
010030
010040* BLOCO "HOW" - CABECALHO COM CONCLUSAO/CF E UMA LINHA POR REGRA
010050* DO CAMINHO DE RACIOCINIO, CONFORME A EXPLANATION FACILITY.
010100 0800-EXPLICACAO-COMO.
010110     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
010120     MOVE COD-CONSULTA-T TO CONSULTA-EXP
010130     MOVE WS-DIAGNOSTICO-FINAL TO DIAG-EXP
010140     MOVE WS-CF-ARREDONDADO TO CF-EXP
010150     WRITE REG-RELAT FROM EXP-CABECALHO
010160     ADD 1 TO WS-LIN-RELAT
010190     IF WS-MELHOR-IDX = ZERO OR
010200           WS-HIP-QTD-REGRAS(WS-MELHOR-IDX) = ZERO
010210        WRITE REG-RELAT FROM EXP-SEM-CAMINHO
010220        ADD 1 TO WS-LIN-RELAT
010230     ELSE
010240        PERFORM 0820-LISTA-REGRAS-DO-CAMINHO
010250     END-IF.
010260* SAIDA DE 0800-EXPLICACAO-COMO.                              CHAM-231
010270 0800-FIM-EXPLICACAO.                                        CHAM-231
010280     EXIT.                                                   CHAM-231
010290
010300* IMPRIME UMA LINHA DE DETALHE PARA CADA REGRA QUE CONTRIBUIU
010310* PARA O DIAGNOSTICO FINAL, NA ORDEM EM QUE DISPARARAM.
010320* PERCORRE OS SEGMENTOS (SEPARADOS POR ';') DO CAMINHO GRAVADO
010330* EM WS-HIP-CAMINHO E IMPRIME OS DETALHES DE CADA REGRA USADA.
010340 0820-LISTA-REGRAS-DO-CAMINHO.
010350     MOVE 1 TO WS-IDX-COND
010360     PERFORM 0822-IMPRIME-UMA-REGRA
010370         WS-HIP-QTD-REGRAS(WS-MELHOR-IDX) TIMES.
010380
010390* DESMONTA O PROXIMO SEGMENTO (ATE O ";") DO CAMINHO DE
010400* RACIOCINIO E IMPRIME A LINHA DE DETALHE CORRESPONDENTE.
010410* IMPRIME O DETALHE DE UMA REGRA DO CAMINHO DE RACIOCINIO.
010420 0822-IMPRIME-UMA-REGRA.
010430     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
010440     UNSTRING WS-HIP-CAMINHO(WS-MELHOR-IDX)
010450         DELIMITED BY ';'
010460         INTO REGRA-EXP
010470         WITH POINTER WS-IDX-COND
010480     PERFORM 0825-MONTA-DETALHE-REGRA
010490     WRITE REG-RELAT FROM EXP-DETALHE
010500     ADD 1 TO WS-LIN-RELAT.
010510
010520* LOCALIZA A REGRA PELO ID E MONTA A LINHA DE DETALHE: CF DO
010530* ESPECIALISTA (2 DECIMAIS) E CONDICOES LIGADAS POR " DAN ".
010540 0825-MONTA-DETALHE-REGRA.
010550     PERFORM 0826-PROCURA-REGRA-ID
010560         VARYING WS-IDX-REGRA FROM 1 BY 1
010570         UNTIL WS-IDX-REGRA > WS-NUM-REGRAS
010580            OR WS-REGRA-ID(WS-IDX-REGRA) = REGRA-EXP
010590     MOVE WS-REGRA-CF(WS-IDX-REGRA) TO WS-FORMATA-CF-IN      CHAM-231
010600     PERFORM 0985-FORMATA-NUMERO                            CHAM-231
010610     MOVE WS-FORMATA-CF-OUT TO CFESP-EXP                    CHAM-231
010620     MOVE SPACES TO CONDIC-EXP
010630     MOVE 1 TO WS-IDX-FATO
010640     PERFORM 0828-JUNTA-CONDICAO
010650         VARYING WS-IDX-FAIXA FROM 1 BY 1
010660         UNTIL WS-IDX-FAIXA > WS-QTD-COND(WS-IDX-REGRA).
010670
010680* CORPO VAZIO - O CASAMENTO DO ID ESTA NA CLAUSULA UNTIL DO
010690* PERFORM VARYING QUE CHAMA ESTE PARAGRAFO (0825).
010700* PASSO DO LACO DE PROCURA DA REGRA PELO SEU IDENTIFICADOR.
010710 0826-PROCURA-REGRA-ID.
010720     CONTINUE.
010730
010740* MONTA A LISTA DE CONDICOES DA REGRA PARA O "COMO", SEPARANDO
010750* CADA CONDICAO SEGUINTE COM O CONECTIVO " DAN " (BAHASA - E).
010760* ACRESCENTA UMA CONDICAO DA REGRA NA LINHA DE DETALHE, LIGANDO
010770* AS CONDICOES SEGUINTES COM O CONECTIVO " DAN " (E, EM BAHASA).
010780 0828-JUNTA-CONDICAO.
010790     IF WS-IDX-FAIXA = 1
010800        STRING WS-COND-TAB(WS-IDX-REGRA, WS-IDX-FAIXA)
010810            DELIMITED BY SPACE
010820            INTO CONDIC-EXP
010830            WITH POINTER WS-IDX-FATO
010840     ELSE
010850        STRING ' DAN ' DELIMITED BY SIZE
010860            WS-COND-TAB(WS-IDX-REGRA, WS-IDX-FAIXA)
010870                DELIMITED BY SPACE
010880            INTO CONDIC-EXP
010890            WITH POINTER WS-IDX-FATO
010900     END-IF.
010910
010920* CONTROLE DE QUEBRA DE PAGINA DO RELATORIO PRINCIPAL - USADO
010930* EM TODOS OS PARAGRAFOS QUE IMPRIMEM NO RELATOR.
010940* SE A PAGINA DE IMPRESSAO ESTIVER CHEIA, EMITE NOVO CABECALHO.
010950 0830-QUEBRA-PAGINA-SE-PRECISO.
010960     IF WS-LIN-RELAT > 55
010970        PERFORM 1000-CABECALHO-PAGINA
010980     END-IF.
010990
011000* CABECALHO DE PAGINA DO RELATORIO (SISTEMA, DATA/HORA, NUMERO).
011010 1000-CABECALHO-PAGINA.
011020     ADD 1 TO WS-PAG-RELAT
011030     MOVE WS-PAG-RELAT TO PAG-CAB1
011040     MOVE HORA-LOG TO DATAHORA-CAB1
011050     IF WS-PAG-RELAT > 1
011060        WRITE REG-RELAT FROM CAB-RELAT1 AFTER ADVANCING     CHAM-231
011070            TOP-OF-FORM                                      CHAM-231
011080     ELSE
011090        WRITE REG-RELAT FROM CAB-RELAT1
011100     END-IF
011110     WRITE REG-RELAT FROM LINHA-BRANCO
011120     MOVE 3 TO WS-LIN-RELAT.
011130
011140* GRAVA UM REGISTRO NO HISTORICO DE CONSULTAS (LOGCONS.DAT),
011150* EM MODO EXTEND - O ARQUIVO ACUMULA TODAS AS RODADAS DO SETOR,
011160* NUNCA E SOBRESCRITO.
011170* ACRESCENTA UM REGISTRO AO LOG DE CONSULTAS (MODO EXTEND).
011180 0850-GRAVA-LOG.                                            V1.6-JBC
011190     MOVE COD-CONSULTA-T TO COD-CONSULTA-L
011200     MOVE FASE-CONSULTA-T TO FASE-L
011210     PERFORM 0860-JUNTA-SINTOMAS
011220     MOVE WS-DIAGNOSTICO-FINAL TO DIAGNOSTICO-L
011230     MOVE WS-CF-ARREDONDADO TO CF-FINAL-L
011240     WRITE REG-LOGCONS.
011250
011260* MONTA O CAMPO SINTOMAS-L DO LOG, SEPARANDO OS SINTOMAS
011270* INFORMADOS COM ";" PARA FACILITAR A CONFERENCIA POSTERIOR.
011280* JUNTA OS SINTOMAS INFORMADOS COM ';' PARA O CAMPO DE LOG.
011290 0860-JUNTA-SINTOMAS.
011300     MOVE SPACES TO SINTOMAS-L
011310     MOVE 1 TO WS-IDX-FATO
011320     PERFORM 0865-JUNTA-UM-SINTOMA
011330         VARYING WS-IDX-COND FROM 1 BY 1
011340         UNTIL WS-IDX-COND > QTD-SINTOMA-T.
011350
011360* PASSO DO PERFORM VARYING DE 0860 - UM SINTOMA POR VEZ.
011370* ACRESCENTA UM SINTOMA AO CAMPO DE LOG, SEPARANDO COM ';'.
011380 0865-JUNTA-UM-SINTOMA.
011390     IF WS-IDX-COND = 1
011400        STRING SINTOMA-TAB(WS-IDX-COND) DELIMITED BY SPACE
011410            INTO SINTOMAS-L
011420            WITH POINTER WS-IDX-FATO
011430     ELSE
011440        STRING ';' DELIMITED BY SIZE
011450            SINTOMA-TAB(WS-IDX-COND) DELIMITED BY SPACE
011460            INTO SINTOMAS-L
011470            WITH POINTER WS-IDX-FATO
011480     END-IF.
011490
011500* SECAO DE TOTAIS DO RELATORIO - CONTAGEM TOTAL, DISTRIBUICAO
011510* POR DIAGNOSTICO E O DIAGNOSTICO MAIS COMUM DA EXECUCAO.
011520 0900-TOTALIZA-RELATORIO.
011530     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
011540     WRITE REG-RELAT FROM TOT-CABECALHO
011550     MOVE WS-TOTAL-CONSULTAS TO TOT-CONS-ED
011560     WRITE REG-RELAT FROM TOT-CONSULTAS
011570     PERFORM 0905-IMPRIME-DISTRIB
011580         VARYING WS-IDX-DIAG FROM 1 BY 1
011590         UNTIL WS-IDX-DIAG > WS-NUM-DIAG-DIST
011600     MOVE WS-MAIS-COMUM-DIAG TO MAISCOMUM-ED
011610     WRITE REG-RELAT FROM TOT-MAIS-COMUM.
011620
011630* PASSO DO PERFORM VARYING DE 0900 - UMA LINHA POR DIAGNOSTICO
011640* DISTINTO QUE OCORREU NA RODADA.
011650* IMPRIME UMA LINHA DA DISTRIBUICAO DE DIAGNOSTICOS DA EXECUCAO.
011660 0905-IMPRIME-DISTRIB.
011670     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
011680     MOVE WS-DIAG-CODIGO(WS-IDX-DIAG) TO DIST-DIAG-ED
011690     MOVE WS-DIAG-QTD(WS-IDX-DIAG) TO DIST-QTD-ED
011700     WRITE REG-RELAT FROM TOT-DISTRIB
011710     ADD 1 TO WS-LIN-RELAT.
011720
011730* ESTATISTICA DA BASE DE CONHECIMENTO - TOTAL DE REGRAS, FAIXAS
011740* DE CF E CONTAGEM POR CONCLUSAO DISTINTA.
011750 0950-KB-ESTATISTICA.
011760     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
011770     WRITE REG-RELAT FROM KB-CABECALHO
011780     MOVE WS-NUM-REGRAS TO KB-TOTAL-ED
011790     WRITE REG-RELAT FROM KB-TOTAL
011800     PERFORM 0960-CLASSIFICA-FAIXA-CF
011810         VARYING WS-IDX-REGRA FROM 1 BY 1
011820         UNTIL WS-IDX-REGRA > WS-NUM-REGRAS
011830     PERFORM 0955-IMPRIME-FAIXA
011840         VARYING WS-IDX-FAIXA FROM 1 BY 1
011850         UNTIL WS-IDX-FAIXA > 4
011860* REUTILIZA A MESMA TABELA WS-DISTRIB-DIAG DA DISTRIBUICAO DE
011870* RESULTADOS, AGORA PARA CONTAR AS REGRAS DA BASE POR CONCLUSAO.
011880     PERFORM 0970-CONTA-POR-CONCLUSAO.
011890
011900* PASSO DO PERFORM VARYING DE 0950 - UMA LINHA POR FAIXA DE CF
011910* DA ESTATISTICA DA BASE (MUITO ALTA / ALTA / MEDIA / BAIXA).
011920* IMPRIME UMA LINHA DA ESTATISTICA POR FAIXA DE CF DA BASE.
011930 0955-IMPRIME-FAIXA.
011940     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
011950     MOVE WS-FAIXA-NOME-TAB(WS-IDX-FAIXA) TO KB-FAIXA-NOME
011960     MOVE WS-FAIXA-QTD-TAB(WS-IDX-FAIXA) TO KB-FAIXA-QTD
011970     WRITE REG-RELAT FROM KB-FAIXA.
011980
011990* CLASSIFICA A REGRA CORRENTE NA FAIXA DE CF APROPRIADA (MUITO
012000* ALTA / ALTA / MEDIA / BAIXA) PARA A ESTATISTICA DA BASE.
012010 0960-CLASSIFICA-FAIXA-CF.
012020     IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.90
012030        ADD 1 TO WS-FAIXA-QTD-TAB(1)
012040     ELSE
012050        IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.70
012060           ADD 1 TO WS-FAIXA-QTD-TAB(2)
012070        ELSE
012080           IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.50
012090              ADD 1 TO WS-FAIXA-QTD-TAB(3)
012100           ELSE
012110              ADD 1 TO WS-FAIXA-QTD-TAB(4)
012120           END-IF
012130        END-IF
012140     END-IF.
012150
012160* CONTAGEM DE REGRAS POR CONCLUSAO DISTINTA (REUTILIZA A TABELA
012170* DE DISTRIBUICAO, AGORA INDEXADA PELA BASE E NAO PELO RESULTADO
012180* DA EXECUCAO - POR ISSO E' ZERADA E RECALCULADA AQUI).
012190 0970-CONTA-POR-CONCLUSAO.
012200     MOVE ZERO TO WS-NUM-DIAG-DIST
012210     PERFORM 0972-CONTA-UMA-REGRA
012220         VARYING WS-IDX-REGRA FROM 1 BY 1
012230         UNTIL WS-IDX-REGRA > WS-NUM-REGRAS
012240     PERFORM 0975-IMPRIME-CONCLUSAO
012250         VARYING WS-IDX-DIAG FROM 1 BY 1
012260         UNTIL WS-IDX-DIAG > WS-NUM-DIAG-DIST.
012270
012280* PASSO DO PERFORM VARYING DE 0970 - UMA REGRA DA BASE POR VEZ.
012290* PROCURA/ACUMULA A CONCLUSAO DE UMA REGRA DA BASE NA TABELA DE
012300* CONTAGEM POR CONCLUSAO DISTINTA.
012310 0972-CONTA-UMA-REGRA.
012320     MOVE ZERO TO WS-IDX-DIAG
012330     PERFORM 0973-COMPARA-CONCL-BASE
012340         VARYING WS-IDX-HIP FROM 1 BY 1
012350         UNTIL WS-IDX-HIP > WS-NUM-DIAG-DIST
012360     IF WS-IDX-DIAG = ZERO
012370        ADD 1 TO WS-NUM-DIAG-DIST
012380        MOVE WS-REGRA-CONCLUSAO(WS-IDX-REGRA)
012390            TO WS-DIAG-CODIGO(WS-NUM-DIAG-DIST)
012400        MOVE 1 TO WS-DIAG-QTD(WS-NUM-DIAG-DIST)
012410     ELSE
012420        ADD 1 TO WS-DIAG-QTD(WS-IDX-DIAG)
012430     END-IF.
012440
012450* CONFERE SE A POSICAO CORRENTE DA TABELA DE CONTAGEM JA E A
012460* DA CONCLUSAO DA REGRA CORRENTE DA BASE.
012470 0973-COMPARA-CONCL-BASE.
012480     IF WS-DIAG-CODIGO(WS-IDX-HIP)
012490           = WS-REGRA-CONCLUSAO(WS-IDX-REGRA)
012500        MOVE WS-IDX-HIP TO WS-IDX-DIAG
012510     END-IF.
012520
012530* PASSO DO PERFORM VARYING DE 0970 - UMA LINHA POR CONCLUSAO
012540* DISTINTA ENCONTRADA NA BASE DE REGRAS.
012550* IMPRIME UMA LINHA DA CONTAGEM DE REGRAS POR CONCLUSAO DA BASE.
012560 0975-IMPRIME-CONCLUSAO.
012570     PERFORM 0830-QUEBRA-PAGINA-SE-PRECISO
012580     MOVE WS-DIAG-CODIGO(WS-IDX-DIAG) TO KB-CONCL-NOME
012590     MOVE WS-DIAG-QTD(WS-IDX-DIAG) TO KB-CONCL-QTD
012600     WRITE REG-RELAT FROM KB-CONCLUSAO.
012610
012620* FORMAT HELPER - shorten_text: CORTA EM WS-ENCURTA-MAX E
012630* ACRESCENTA "..." QUANDO O TEXTO (SEM BRANCOS A DIREITA)
012640* EXCEDER O TAMANHO MAXIMO PEDIDO.
012650 0980-ENCURTA-TEXTO.
012660     MOVE SPACES TO WS-ENCURTA-SAIDA
012670     PERFORM 0982-AVALIA-POSICAO-TEXTO
012680         VARYING WS-ENCURTA-TAM FROM 120 BY -1
012690         UNTIL WS-ENCURTA-TAM = 0
012700            OR WS-ENCURTA-ENTRADA(WS-ENCURTA-TAM:1) NOT = SPACE
012710     IF WS-ENCURTA-TAM <= WS-ENCURTA-MAX
012720        MOVE WS-ENCURTA-ENTRADA TO WS-ENCURTA-SAIDA
012730     ELSE
012740        MOVE WS-ENCURTA-MAX TO WS-IDX-FATO
012750        SUBTRACT 3 FROM WS-IDX-FATO
012760        STRING WS-ENCURTA-ENTRADA(1:WS-IDX-FATO)
012770               DELIMITED BY SIZE
012780            '...' DELIMITED BY SIZE
012790            INTO WS-ENCURTA-SAIDA
012800     END-IF.
012810
012820* CORPO VAZIO DE PROPOSITO - A VARREDURA DE TRAS PARA FRENTE
012830* ESTA TODA NA CLAUSULA UNTIL DO PERFORM VARYING QUE CHAMA ESTE
012840* PARAGRAFO (0980).
012850* VARREDURA DE TRAS PARA FRENTE PROCURANDO O ULTIMO CARACTER
012860* NAO-BRANCO DO TEXTO DE ENTRADA (CORPO VAZIO - O TESTE ESTA
012870* TODO NA CLAUSULA UNTIL DO PERFORM QUE CHAMA ESTE PARAGRAFO).
012880 0982-AVALIA-POSICAO-TEXTO.
012890     CONTINUE.
012900
012910* FORMAT HELPER - format_float: EDITA O CF DO ESPECIALISTA    CHAM-231
012920* DA REGRA (WS-FORMATA-CF-IN) NO FORMATO 9.99 PARA A LINHA     CHAM-231
012930* DE DETALHE "COMO" DO RELATORIO, EM WS-FORMATA-CF-OUT - O     CHAM-231
012940* CAMPO NUMERICO-EDITADO JA RESOLVE O ARREDONDAMENTO DE        CHAM-231
012950* EXIBICAO. MESMA LOGICA DE 0430-FORMATA-CF EM REGRAS-COB.     CHAM-231
012960 0985-FORMATA-NUMERO.
012970     MOVE WS-FORMATA-CF-IN TO WS-FORMATA-CF-OUT.
012980
012990* FECHAMENTO DOS QUATRO ARQUIVOS AO FIM DA RODADA.
013000 0990-ENCERRA-ARQUIVOS.
013010     CLOSE CONSULTAS
013020     CLOSE DIAGNOST
013030     CLOSE LOGCONS
013040     CLOSE RELATOR.
