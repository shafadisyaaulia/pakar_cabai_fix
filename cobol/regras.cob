000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. REGRAS-COB.
000120 AUTHOR. MARIA TERESA SOUZA.
000130 INSTALLATION. FESP - SETOR DE CONVENIOS AGRONOMICOS.
000140 DATE-WRITTEN. 23/06/89.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO AO SETOR DE CONVENIOS - FESP.
000170*----------------------------------------------------------------*
000180* EXPORTACAO DO CATALOGO DA BASE DE REGRAS - DIAGNOSTICO DO CABI *
000190* GRAVA O ARQUIVO CATREGRA.DAT (UMA REGRA ACTIVE POR REGISTRO) E *
000200* IMPRIME A RELACAO DA BASE PARA CONFERENCIA DO SETOR AGRONOMICO *
000210*----------------------------------------------------------------*
000220* HISTORICO DE ALTERACOES                                        *
000230*------+----------+------+------------------------------------*
000240* VRS   DATA       POR    DESCRICAO                            *
000250*------+----------+------+------------------------------------*
000260* 1.0   23/06/89   MTS    IMPLANTACAO - CATALOGO DA BASE        *
000270* 1.1   11/03/91   RAO    FAIXA DE CF NA LINHA DE DETALHE       *
000280* 1.2   05/02/95   JBC    FILTRO SO' REGRAS ACTIVE P/ O ARQUIVO *
000290* 1.3   17/11/98   ENZ    VIRADA DO SECULO - DATA COM 4 DIGITOS*
000300* 1.4   22/03/99   JAM    TESTE VIRADA DE ANO 2000 - OK         *
000310* 1.5   09/05/04   MTS    INCLUSAO DE REGRAS R008 A R010        *
000320* 1.6   26/10/08   RAO    AJUSTE LARGURA CAMPO CONDICOES-IMPR.  *
000330* 1.7   03/02/12   JBC    REVISAO GERAL - CHAM-0231             *
000340* 1.8   19/06/12   RAO    CORRIGE CONECTIVO P/ " AND " NO       *
000350*                        CATALOGO (ESTAVA " DAN " - CHAM-0231)  *
000360* 1.9   02/07/12   RAO    REESTRUTURA LACO P/ GO TO (CHAM-0231) *
000370* 2.0   02/07/12   RAO    CONTADORES VOLTAM A DISPLAY - SETOR    *
000380*                        NUNCA USOU COMP (CHAM-0231)            *
000390* 2.1   10/07/12   RAO    TIRA TOP-OF-FORM/CLASSE-NUMERICA DO     *
000400*                        SPECIAL-NAMES QUE NUNCA ERAM USADOS -   *
000410*                        AGORA LIGADOS NA PROCEDURE DIVISION     *
000420*                        (CHAM-0231)                            *
000430* 2.2   10/07/12   RAO    CATALOGO EXPORTADO GANHA NIVEL DE       *
000440*                        CONFIANCA (5 FAIXAS) E CONDICOES COM    *
000450*                        " AND " (CHAM-0231)                    *
000460*------+----------+------+------------------------------------*
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT CATREGRA ASSIGN TO DISK
000570             ORGANIZATION IS LINE SEQUENTIAL
000580             FILE STATUS IS STATUS-CAT.
000590
000600     SELECT RELCAT ASSIGN TO PRINTER.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640* ARQUIVO DE EXPORTACAO DO CATALOGO DA BASE - UM REGISTRO POR
000650* REGRA ACTIVE, PARA OUTROS SISTEMAS DO SETOR CONSULTAREM A
000660* BASE VIGENTE SEM PRECISAR ABRIR O FONTE DESTE PROGRAMA.
000670 FD  CATREGRA
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID 'catregra.dat'
000700     RECORD CONTAINS 276 CHARACTERS.                        CHAM-231
000710 01  REG-CATREGRA.
000720* CHAVE DA REGRA NO CATALOGO EXPORTADO.
000730     05  REGRA-ID-C           PIC X(05).
000740* SEMPRE "ACTIVE" NO ARQUIVO - REGRA INATIVA NAO E EXPORTADA.
000750     05  STATUS-REGRA-C       PIC X(10).
000760* QUANTAS DAS 4 CONDICOES ABAIXO VALEM PARA ESTA REGRA.
000770     05  QTD-COND-C           PIC 9(01).
000780     05  CONDICAO-1-C         PIC X(30).
000790     05  CONDICAO-2-C         PIC X(30).
000800     05  CONDICAO-3-C         PIC X(30).
000810     05  CONDICAO-4-C         PIC X(30).
000820* CODIGO DA CONCLUSAO (DEFICIENCIA DE NUTRIENTE).
000830     05  CONCLUSAO-C          PIC X(30).
000840* CF DO ESPECIALISTA ATRIBUIDO A REGRA.
000850     05  CF-REGRA-C           PIC S9V999.
000860* CONDICOES DA REGRA LIGADAS POR " AND ", P/ CONSUMO EXTERNO.
000870     05  CONDIMPR-AND-C       PIC X(90).                    CHAM-231
000880* ROTULO DE CONFIANCA (5 FAIXAS) DO CF-REGRA-C.
000890     05  NIVEL-CONF-C         PIC X(15).                    CHAM-231
000900     05  FILLER               PIC X(01).
000910 01  REG-CATREGRA-TAB REDEFINES REG-CATREGRA.
000920     05  REGRA-ID-CT          PIC X(05).
000930     05  STATUS-REGRA-CT      PIC X(10).
000940     05  QTD-COND-CT          PIC 9(01).
000950     05  CONDICAO-TAB-C       PIC X(30) OCCURS 4 TIMES.
000960     05  CONCLUSAO-CT         PIC X(30).
000970     05  CF-REGRA-CT          PIC S9V999.
000980     05  CONDIMPR-AND-CT      PIC X(90).                    CHAM-231
000990     05  NIVEL-CONF-CT        PIC X(15).                    CHAM-231
001000     05  FILLER               PIC X(01).
001010
001020* RELATORIO IMPRESSO DO CATALOGO - CONFERENCIA VISUAL DA BASE
001030* PELO AGRONOMO RESPONSAVEL.
001040 FD  RELCAT
001050     LABEL RECORD OMITTED.
001060 01  REG-ORELATO              PIC X(132).
001070
001080 WORKING-STORAGE SECTION.
001090* FILE STATUS DO ARQUIVO DE EXPORTACAO.
001100 01  STATUS-CAT               PIC X(02) VALUE SPACES.
001110     88  FIM-REGRAS-CAT       VALUE '10'.
001120
001130 01  CONTADORES.                                             CHAM-231
001140     05  WS-NUM-REGRAS        PIC S9(04) VALUE ZERO.
001150     05  WS-IDX-REGRA         PIC S9(04) VALUE ZERO.
001160     05  WS-IDX-COND          PIC S9(04) VALUE ZERO.
001170     05  WS-IDX-FAIXA         PIC S9(04) VALUE ZERO.
001180     05  WS-NUM-ATIVAS        PIC S9(04) VALUE ZERO.
001190     05  WS-LIN-RELAT         PIC S9(04) VALUE ZERO.
001200     05  WS-PAG-RELAT         PIC S9(04) VALUE ZERO.
001210     05  WS-PTR-CONDIMPR      PIC S9(04) VALUE ZERO.
001220     05  FILLER               PIC X(04).
001230
001240* BASE DE CONHECIMENTO - MESMA TABELA FIXA DE REGRAS QUE O
001250* DIAGCAB-COB CARREGA, RESTAURADA AQUI PORQUE O SETOR NAO USA
001260* COPY (CADA PROGRAMA TEM A SUA PROPRIA COPIA DA BASE).
001270 01  WS-BASE-REGRAS.
001280     05  WS-REGRA-ENTRY OCCURS 10 TIMES INDEXED BY IX-REGRA.
001290         10  WS-REGRA-ID          PIC X(05).
001300         10  WS-REGRA-STATUS      PIC X(10).
001310             88  REGRA-ATIVA      VALUE 'ACTIVE'.               CHAM-231
001320         10  WS-QTD-COND          PIC 9(01).
001330         10  WS-REGRA-COND.
001340             15  WS-COND-1        PIC X(30).
001350             15  WS-COND-2        PIC X(30).
001360             15  WS-COND-3        PIC X(30).
001370             15  WS-COND-4        PIC X(30).
001380         10  WS-REGRA-CONCLUSAO   PIC X(30).
001390         10  WS-REGRA-CF          PIC S9V999.
001400         10  FILLER               PIC X(02).
001410 01  WS-REGRA-COND-TAB REDEFINES WS-BASE-REGRAS.
001420     05  WS-REGRA-ENTRY-T OCCURS 10 TIMES.
001430         10  FILLER               PIC X(16).
001440         10  WS-COND-TAB          PIC X(30) OCCURS 4 TIMES.
001450         10  FILLER               PIC X(36).
001460
001470* AREAS DE TRABALHO AVULSAS (77) - NOME DA FAIXA DE CF CORRENTE,
001480* LINHA DE CONDICOES MONTADA E ROTULO DE NIVEL DE CONFIANCA.
001490 77  WS-FAIXA-NOME            PIC X(12).
001500 77  WS-CONDIMPR              PIC X(90).
001510 77  WS-NIVEL-CAT             PIC X(15).                   CHAM-231
001520
001530 01  WS-FAIXA-NOMES.
001540     05  FILLER PIC X(12) VALUE 'VERY HIGH   '.
001550     05  FILLER PIC X(12) VALUE 'HIGH        '.
001560     05  FILLER PIC X(12) VALUE 'MEDIUM      '.
001570     05  FILLER PIC X(12) VALUE 'LOW         '.
001580 01  WS-FAIXA-TAB REDEFINES WS-FAIXA-NOMES.
001590     05  WS-FAIXA-NOME-TAB    PIC X(12) OCCURS 4 TIMES.
001600
001610* LINHAS DE IMPRESSAO DO RELATORIO DO CATALOGO (132 COLUNAS).
001620* LINHAS DE IMPRESSAO DO RELATORIO (132 COLUNAS).
001630 01  CAB1.
001640     05  FILLER               PIC X(10) VALUE SPACES.
001650     05  FILLER               PIC X(40) VALUE
001660         'CATALOGO DA BASE DE REGRAS - CABI'.
001670     05  FILLER               PIC X(04) VALUE 'PG.'.
001680     05  PAG-CAB1             PIC ZZZ9.
001690     05  FILLER               PIC X(74) VALUE SPACES.
001700
001710 01  CAB2.
001720     05  FILLER               PIC X(06) VALUE 'REGRA '.
001730     05  FILLER               PIC X(08) VALUE 'STATUS  '.
001740     05  FILLER               PIC X(09) VALUE 'FAIXA-CF '.
001750     05  FILLER               PIC X(31) VALUE
001760         'CONCLUSAO                     '.
001770     05  FILLER               PIC X(78) VALUE SPACES.
001780
001790 01  DET1.
001800     05  REGRA-DET1           PIC X(05).
001810     05  FILLER               PIC X(02) VALUE SPACES.
001820     05  STATUS-DET1          PIC X(08).
001830     05  FILLER               PIC X(02) VALUE SPACES.
001840     05  FAIXA-DET1           PIC X(12).
001850     05  CONCLUSAO-DET1       PIC X(30).
001860     05  FILLER               PIC X(02) VALUE SPACES.
001870     05  CF-DET1              PIC Z9.99.
001880     05  FILLER               PIC X(66) VALUE SPACES.
001890
001900 01  DET2.
001910     05  FILLER               PIC X(08) VALUE SPACES.
001920     05  FILLER               PIC X(12) VALUE 'CONDICOES: '.
001930     05  CONDIC-DET2          PIC X(90).
001940     05  FILLER               PIC X(22) VALUE SPACES.
001950
001960 01  LINHA-BRANCO             PIC X(132) VALUE SPACES.
001970
001980 01  ROD1.
001990     05  FILLER               PIC X(17) VALUE
002000         'TOTAL NA BASE :'.
002010     05  ROD-TOTAL-ED         PIC ZZZ9.
002020     05  FILLER               PIC X(02) VALUE SPACES.
002030     05  FILLER               PIC X(10) VALUE 'ACTIVE :'.
002040     05  ROD-ATIVAS-ED        PIC ZZZ9.
002050     05  FILLER               PIC X(95) VALUE SPACES.
002060
002070 PROCEDURE DIVISION.
002080
002090* PARAGRAFO DE CONTROLE DO JOB - CARREGA A BASE, ABRE OS DOIS
002100* ARQUIVOS (EXPORTACAO E RELATORIO), PERCORRE TODA A BASE DE
002110* REGRAS E ENCERRA COM O RODAPE DE TOTAIS. RODA INDEPENDENTE
002120* DO DIAGCAB-COB, NORMALMENTE ANTES DE UMA NOVA RODADA DE
002130* CONSULTAS, PARA O AGRONOMO CONFERIR A BASE VIGENTE.
002140 0000-INICIO.
002150     PERFORM 0100-CARREGA-REGRAS
002160     PERFORM 0150-ABRE-ARQUIVOS
002170     MOVE 1 TO WS-IDX-REGRA                               CHAM-231
002180     PERFORM 0200-PROCESSA-REGRAS THRU 0200-FIM-REGRAS    CHAM-231
002190     PERFORM 0900-RODAPE
002200     PERFORM 0990-ENCERRA-ARQUIVOS
002210     STOP RUN.
002220
002230* CARGA DA BASE DE CONHECIMENTO. MESMOS VALORES ENTREGUES PELO
002240* AGRONOMO E CARREGADOS PELO DIAGCAB-COB.
002250 0100-CARREGA-REGRAS.
002260     MOVE 10 TO WS-NUM-REGRAS
002270
002280* REGRA R001 - N/NITROGENIO: AMARELECIMENTO GENERALIZADO E
002290* CRESCIMENTO LENTO NA FASE VEGETATIVA TARDIA.
002300     MOVE 'R001' TO WS-REGRA-ID(1)
002310     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(1)
002320     MOVE 3 TO WS-QTD-COND(1)
002330     MOVE 'FASE_VEGETATIF_LANJUT' TO WS-COND-1(1)
002340     MOVE 'DAUN_KUNING_MERATA' TO WS-COND-2(1)
002350     MOVE 'PERTUMBUHAN_LAMBAT' TO WS-COND-3(1)
002360     MOVE SPACES TO WS-COND-4(1)
002370     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(1)
002380     MOVE 0.900 TO WS-REGRA-CF(1)
002390
002400* REGRA R002 - N/NITROGENIO: AMARELECIMENTO A PARTIR DAS FOLHAS
002410* NA FASE VEGETATIVA INICIAL.
002420     MOVE 'R002' TO WS-REGRA-ID(2)
002430     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(2)
002440     MOVE 2 TO WS-QTD-COND(2)
002450     MOVE 'FASE_VEGETATIF_AWAL' TO WS-COND-1(2)
002460     MOVE 'DAUN_MENGUNING_DARI_BAWAH' TO WS-COND-2(2)
002470     MOVE SPACES TO WS-COND-3(2)
002480     MOVE SPACES TO WS-COND-4(2)
002490     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(2)
002500     MOVE 0.800 TO WS-REGRA-CF(2)
002510
002520* REGRA R003 - P/FOSFORO: FOLHAS VELHAS ARROXEADAS E PLANTA
002530* COM CRESCIMENTO RETARDADO/ANASAMENTO NA FASE INICIAL.
002540     MOVE 'R003' TO WS-REGRA-ID(3)
002550     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(3)
002560     MOVE 3 TO WS-QTD-COND(3)
002570     MOVE 'FASE_VEGETATIF_AWAL' TO WS-COND-1(3)
002580     MOVE 'DAUN_TUA_BERWARNA_UNGU_GELAP' TO WS-COND-2(3)
002590     MOVE 'PERTUMBUHAN_TERHAMBAT_TANAMAN_KERDIL'
002600         TO WS-COND-3(3)
002610     MOVE SPACES TO WS-COND-4(3)
002620     MOVE 'KEKURANGAN_P_FOSFOR' TO WS-REGRA-CONCLUSAO(3)
002630     MOVE 0.850 TO WS-REGRA-CF(3)
002640
002650* REGRA R004 - K/POTASSIO: QUEIMA NAS BORDAS DAS FOLHAS NA
002660* FASE GENERATIVA INICIAL.
002670     MOVE 'R004' TO WS-REGRA-ID(4)
002680     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(4)
002690     MOVE 2 TO WS-QTD-COND(4)
002700     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(4)
002710     MOVE 'TEPI_DAUN_HANGUS_KECOKLATAN' TO WS-COND-2(4)
002720     MOVE SPACES TO WS-COND-3(4)
002730     MOVE SPACES TO WS-COND-4(4)
002740     MOVE 'KEKURANGAN_K_KALIUM' TO WS-REGRA-CONCLUSAO(4)
002750     MOVE 0.850 TO WS-REGRA-CF(4)
002760
002770* REGRA R005 - CA/CALCIO: PODRIDAO APICAL/RACHADURA DO FRUTO
002780* NA FASE GENERATIVA TARDIA.
002790     MOVE 'R005' TO WS-REGRA-ID(5)
002800     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(5)
002810     MOVE 2 TO WS-QTD-COND(5)
002820     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(5)
002830     MOVE 'BUAH_CABAI_BUSUK_UJUNG_ATAU_PECAH'
002840         TO WS-COND-2(5)
002850     MOVE SPACES TO WS-COND-3(5)
002860     MOVE SPACES TO WS-COND-4(5)
002870     MOVE 'KEKURANGAN_CA_KALSIUM' TO WS-REGRA-CONCLUSAO(5)
002880     MOVE 0.900 TO WS-REGRA-CF(5)
002890
002900* REGRA R006 - MG/MAGNESIO: CLOROSE ENTRE AS NERVURAS DAS
002910* FOLHAS VELHAS NA FASE GENERATIVA TARDIA.
002920     MOVE 'R006' TO WS-REGRA-ID(6)
002930     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(6)
002940     MOVE 2 TO WS-QTD-COND(6)
002950     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(6)
002960     MOVE 'KUNING_DIANTARA_TULANG_DAUN_TUA' TO WS-COND-2(6)
002970     MOVE SPACES TO WS-COND-3(6)
002980     MOVE SPACES TO WS-COND-4(6)
002990     MOVE 'KEKURANGAN_MG_MAGNESIUM' TO WS-REGRA-CONCLUSAO(6)
003000     MOVE 0.800 TO WS-REGRA-CF(6)
003010
003020* REGRA R007 - B/BORO: DISTORCAO E ENCARQUILHAMENTO DAS FOLHAS
003030* NOVAS NA FASE GENERATIVA INICIAL.
003040     MOVE 'R007' TO WS-REGRA-ID(7)
003050     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(7)
003060     MOVE 2 TO WS-QTD-COND(7)
003070     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(7)
003080     MOVE 'DAUN_MUDA_KERITING_DISTORSI' TO WS-COND-2(7)
003090     MOVE SPACES TO WS-COND-3(7)
003100     MOVE SPACES TO WS-COND-4(7)
003110     MOVE 'KEKURANGAN_B_BORON' TO WS-REGRA-CONCLUSAO(7)
003120     MOVE 0.750 TO WS-REGRA-CF(7)
003130
003140* REGRA R008 - N/NITROGENIO (CF MENOR): MESMO SINTOMA DE R001
003150* , MAS SO COM O SINTOMA DE CRESCIMENTO LENTO ISOLADO.
003160     MOVE 'R008' TO WS-REGRA-ID(8)
003170     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(8)
003180     MOVE 2 TO WS-QTD-COND(8)
003190     MOVE 'FASE_VEGETATIF_LANJUT' TO WS-COND-1(8)
003200     MOVE 'PERTUMBUHAN_LAMBAT' TO WS-COND-2(8)
003210     MOVE SPACES TO WS-COND-3(8)
003220     MOVE SPACES TO WS-COND-4(8)
003230     MOVE 'KEKURANGAN_N_NITROGEN' TO WS-REGRA-CONCLUSAO(8)
003240     MOVE 0.600 TO WS-REGRA-CF(8)
003250
003260* REGRA R009 - K/POTASSIO: QUEIMA DAS BORDAS MAIS FRUTO
003270* PEQUENO/DE BAIXA QUALIDADE NA FASE GENERATIVA INICIAL.
003280     MOVE 'R009' TO WS-REGRA-ID(9)
003290     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(9)
003300     MOVE 3 TO WS-QTD-COND(9)
003310     MOVE 'FASE_GENERATIF_AWAL' TO WS-COND-1(9)
003320     MOVE 'TEPI_DAUN_HANGUS_KECOKLATAN' TO WS-COND-2(9)
003330     MOVE 'BUAH_KECIL_TIDAK_BERKUALITAS' TO WS-COND-3(9)
003340     MOVE SPACES TO WS-COND-4(9)
003350     MOVE 'KEKURANGAN_K_KALIUM' TO WS-REGRA-CONCLUSAO(9)
003360     MOVE 0.900 TO WS-REGRA-CF(9)
003370
003380* REGRA R010 - CA/CALCIO (CF MENOR): DISTORCAO FOLIAR NA FASE
003390* GENERATIVA TARDIA, ISOLADA (SEM O SINTOMA DE FRUTO).
003400     MOVE 'R010' TO WS-REGRA-ID(10)
003410     MOVE 'ACTIVE'  TO WS-REGRA-STATUS(10)
003420     MOVE 2 TO WS-QTD-COND(10)
003430     MOVE 'FASE_GENERATIF_LANJUT' TO WS-COND-1(10)
003440     MOVE 'DAUN_MUDA_KERITING_DISTORSI' TO WS-COND-2(10)
003450     MOVE SPACES TO WS-COND-3(10)
003460     MOVE SPACES TO WS-COND-4(10)
003470     MOVE 'KEKURANGAN_CA_KALSIUM' TO WS-REGRA-CONCLUSAO(10)
003480     MOVE 0.600 TO WS-REGRA-CF(10)
003490
003500     MOVE ZERO TO WS-NUM-ATIVAS.
003510
003520* ABRE OS DOIS ARQUIVOS DE SAIDA DESTE PROGRAMA (O CATALOGO
003530* EXPORTADO E O RELATORIO IMPRESSO) E IMPRIME O CABECALHO DA
003540* PRIMEIRA PAGINA.
003550 0150-ABRE-ARQUIVOS.
003560     OPEN OUTPUT CATREGRA
003570     OPEN OUTPUT RELCAT
003580     MOVE 1 TO WS-PAG-RELAT
003590     PERFORM 1000-CABECALHO-PAGINA.
003600
003610* PARA CADA REGRA DA BASE: SE ACTIVE, GRAVA O REGISTRO NO
003620* ARQUIVO DE EXPORTACAO E IMPRIME A LINHA DE DETALHE. LACO
003630* CONTROLADO POR GO TO, NO ESTILO DOS RELATORIOS DO SETOR     CHAM-231
003640* (VER RELCURSO-COB) - ENCERRA QUANDO PASSAR DA ULTIMA REGRA. CHAM-231
003650 0200-PROCESSA-REGRAS.
003660     IF WS-IDX-REGRA > WS-NUM-REGRAS                      CHAM-231
003670        GO TO 0200-FIM-REGRAS.                            CHAM-231
003680     IF REGRA-ATIVA(WS-IDX-REGRA)
003690        ADD 1 TO WS-NUM-ATIVAS
003700        PERFORM 0440-MONTA-CONDICOES-IMPR                  CHAM-231
003710        PERFORM 0450-NIVEL-CONFIANCA-CAT                   CHAM-231
003720        PERFORM 0300-GRAVA-CATREGRA
003730        PERFORM 0400-IMPRIME-DETALHE
003740     END-IF
003750     ADD 1 TO WS-IDX-REGRA                                CHAM-231
003760     GO TO 0200-PROCESSA-REGRAS.                          CHAM-231
003770* SAIDA DO LACO DA BASE DE REGRAS.                        CHAM-231
003780 0200-FIM-REGRAS.                                         CHAM-231
003790     EXIT.                                                CHAM-231
003800
003810* MONTA O REGISTRO PLANO DO CATALOGO EXPORTADO (CATREGRA.DAT) A
003820* PARTIR DA ENTRADA DA BASE CORRENTE - UM REGISTRO POR REGRA
003830* ACTIVE - E GRAVA. AS CONDICOES LIGADAS POR " AND " E O NIVEL
003840* DE CONFIANCA JA VEM MONTADOS PELO CHAMADOR (0200).
003850* MONTA E GRAVA O REGISTRO PLANO DO ARQUIVO DE EXPORTACAO.
003860 0300-GRAVA-CATREGRA.
003870     MOVE WS-REGRA-ID(WS-IDX-REGRA) TO REGRA-ID-C
003880     MOVE WS-REGRA-STATUS(WS-IDX-REGRA) TO STATUS-REGRA-C
003890     MOVE WS-QTD-COND(WS-IDX-REGRA) TO QTD-COND-C
003900     MOVE WS-COND-1(WS-IDX-REGRA) TO CONDICAO-1-C
003910     MOVE WS-COND-2(WS-IDX-REGRA) TO CONDICAO-2-C
003920     MOVE WS-COND-3(WS-IDX-REGRA) TO CONDICAO-3-C
003930     MOVE WS-COND-4(WS-IDX-REGRA) TO CONDICAO-4-C
003940     MOVE WS-REGRA-CONCLUSAO(WS-IDX-REGRA) TO CONCLUSAO-C
003950     MOVE WS-REGRA-CF(WS-IDX-REGRA) TO CF-REGRA-C
003960     MOVE WS-CONDIMPR TO CONDIMPR-AND-C                     CHAM-231
003970     MOVE WS-NIVEL-CAT TO NIVEL-CONF-C                      CHAM-231
003980     WRITE REG-CATREGRA.
003990
004000* DUAS LINHAS DE DETALHE POR REGRA NO RELATORIO IMPRESSO:
004010* IDENTIFICACAO/FAIXA/CONCLUSAO/CF NA PRIMEIRA, CONDICOES NA
004020* SEGUNDA.
004030* IMPRIME O CABECALHO + AS DUAS LINHAS DE DETALHE DA REGRA
004040* (IDENTIFICACAO/CF E CONDICOES) NO RELATORIO DO CATALOGO.
004050 0400-IMPRIME-DETALHE.
004060     PERFORM 0410-QUEBRA-PAGINA-SE-PRECISO
004070     PERFORM 0420-CLASSIFICA-FAIXA-CF
004080     MOVE WS-REGRA-ID(WS-IDX-REGRA) TO REGRA-DET1
004090     MOVE WS-REGRA-STATUS(WS-IDX-REGRA) TO STATUS-DET1
004100     MOVE WS-FAIXA-NOME TO FAIXA-DET1
004110     MOVE WS-REGRA-CONCLUSAO(WS-IDX-REGRA) TO CONCLUSAO-DET1
004120     PERFORM 0430-FORMATA-CF
004130     WRITE REG-ORELATO FROM DET1
004140     ADD 1 TO WS-LIN-RELAT
004150* WS-CONDIMPR JA FOI MONTADO EM 0200-PROCESSA-REGRAS, ANTES  CHAM-231
004160* DE GRAVAR O REGISTRO DE EXPORTACAO - SO REAPROVEITA AQUI.  CHAM-231
004170     MOVE WS-CONDIMPR TO CONDIC-DET2
004180     WRITE REG-ORELATO FROM DET2
004190     ADD 1 TO WS-LIN-RELAT.
004200
004210* FAIXA EM INGLES (VERY HIGH/HIGH/MEDIUM/LOW) PARA A COLUNA
004220* FAIXA-CF DO RELATORIO IMPRESSO - NAO CONFUNDIR COM O NIVEL
004230* DE CONFIANCA EM BAHASA DE 0450, QUE VAI PARA O ARQUIVO.
004240* CLASSIFICA O CF DO ESPECIALISTA DA REGRA NA FAIXA DE
004250* CONFIANCA DA BASE (MESMAS FAIXAS DO DIAGCAB-COB).
004260 0420-CLASSIFICA-FAIXA-CF.
004270     IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.90
004280        MOVE WS-FAIXA-NOME-TAB(1) TO WS-FAIXA-NOME
004290     ELSE
004300        IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.70
004310           MOVE WS-FAIXA-NOME-TAB(2) TO WS-FAIXA-NOME
004320        ELSE
004330           IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.50
004340              MOVE WS-FAIXA-NOME-TAB(3) TO WS-FAIXA-NOME
004350           ELSE
004360              MOVE WS-FAIXA-NOME-TAB(4) TO WS-FAIXA-NOME
004370           END-IF
004380        END-IF
004390     END-IF.
004400
004410* FORMAT HELPER - format_float: EDITA O CF DO ESPECIALISTA NO
004420* FORMATO 9.99 PARA A LINHA DE DETALHE (CAMPO NUMERICO-EDITADO
004430* JA RESOLVE O ARREDONDAMENTO DE EXIBICAO - VER NOTA EM
004440* DIAGCAB-COB 0985-FORMATA-NUMERO).
004450 0430-FORMATA-CF.
004460     MOVE WS-REGRA-CF(WS-IDX-REGRA) TO CF-DET1.
004470
004480* MONTA A LINHA DE CONDICOES DA REGRA, LIGANDO AS CONDICOES
004490* SEGUINTES COM O CONECTIVO " AND " - O CATALOGO EXPORTADO      CHAM-231
004500* USA INGLES, DIFERENTE DO " DAN " DA EXPLICACAO "COMO" DO     CHAM-231
004510* DIAGCAB-COB (AQUELE E' BAHASA, ESTE E' PARA O RELATORIO).    CHAM-231
004520 0440-MONTA-CONDICOES-IMPR.
004530     MOVE SPACES TO WS-CONDIMPR
004540     MOVE 1 TO WS-PTR-CONDIMPR
004550* CHAM-0231: VALIDA A CLASSE NUMERICA DE QTD-COND ANTES DE    CHAM-231
004560* USAR COMO LIMITE DO LACO - MESMA CAUTELA DO DIAGCAB-COB     CHAM-231
004570* APOS O INCIDENTE DE DADO INVALIDO NA BASE.                  CHAM-231
004580     IF WS-QTD-COND(WS-IDX-REGRA) IS NOT CLASSE-NUMERICA      CHAM-231
004590        MOVE ZERO TO WS-QTD-COND(WS-IDX-REGRA)                CHAM-231
004600     END-IF                                                  CHAM-231
004610     PERFORM 0445-JUNTA-CONDICAO-IMPR
004620         VARYING WS-IDX-COND FROM 1 BY 1
004630         UNTIL WS-IDX-COND > WS-QTD-COND(WS-IDX-REGRA).
004640
004650* ACRESCENTA UMA CONDICAO A LINHA DE CONDICOES DA REGRA.
004660 0445-JUNTA-CONDICAO-IMPR.
004670     IF WS-IDX-COND = 1
004680        STRING WS-COND-TAB(WS-IDX-REGRA, WS-IDX-COND)
004690            DELIMITED BY SPACE
004700            INTO WS-CONDIMPR
004710            WITH POINTER WS-PTR-CONDIMPR
004720     ELSE
004730        STRING ' AND ' DELIMITED BY SIZE
004740            WS-COND-TAB(WS-IDX-REGRA, WS-IDX-COND)
004750                DELIMITED BY SPACE
004760            INTO WS-CONDIMPR
004770            WITH POINTER WS-PTR-CONDIMPR
004780     END-IF.
004790
004800* ROTULO DE NIVEL DE CONFIANCA DO CF DO ESPECIALISTA, PARA O   CHAM-231
004810* CAMPO NIVEL-CONF-C DO ARQUIVO DE EXPORTACAO - MESMAS CINCO   CHAM-231
004820* FAIXAS (EM BAHASA) USADAS PELO DIAGCAB-COB EM                CHAM-231
004830* 0650-NIVEL-CONFIANCA, NAO CONFUNDIR COM AS QUATRO FAIXAS     CHAM-231
004840* EM INGLES DE 0420-CLASSIFICA-FAIXA-CF (ESSA E' SO' P/ A      CHAM-231
004850* ESTATISTICA DA BASE, NAO VAI PRO ARQUIVO DE EXPORTACAO).     CHAM-231
004860 0450-NIVEL-CONFIANCA-CAT.                                   CHAM-231
004870     IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.90 AND                CHAM-231
004880           WS-REGRA-CF(WS-IDX-REGRA) <= 1.00                 CHAM-231
004890        MOVE 'Sangat Tinggi' TO WS-NIVEL-CAT                 CHAM-231
004900     ELSE                                                    CHAM-231
004910        IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.70 AND              CHAM-231
004920              WS-REGRA-CF(WS-IDX-REGRA) <= 0.89              CHAM-231
004930           MOVE 'Tinggi' TO WS-NIVEL-CAT                     CHAM-231
004940        ELSE                                                 CHAM-231
004950           IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.50 AND          CHAM-231
004960                 WS-REGRA-CF(WS-IDX-REGRA) <= 0.69           CHAM-231
004970              MOVE 'Sedang' TO WS-NIVEL-CAT                 CHAM-231
004980           ELSE                                              CHAM-231
004990              IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.30 AND       CHAM-231
005000                    WS-REGRA-CF(WS-IDX-REGRA) <= 0.49        CHAM-231
005010                 MOVE 'Rendah' TO WS-NIVEL-CAT               CHAM-231
005020              ELSE                                           CHAM-231
005030                 IF WS-REGRA-CF(WS-IDX-REGRA) >= 0.00 AND    CHAM-231
005040                       WS-REGRA-CF(WS-IDX-REGRA) <= 0.29     CHAM-231
005050                    MOVE 'Sangat Rendah' TO WS-NIVEL-CAT     CHAM-231
005060                 ELSE                                        CHAM-231
005070                    MOVE 'Unknown' TO WS-NIVEL-CAT           CHAM-231
005080                 END-IF                                      CHAM-231
005090              END-IF                                         CHAM-231
005100           END-IF                                            CHAM-231
005110        END-IF                                               CHAM-231
005120     END-IF.                                                 CHAM-231
005130
005140* SE A PAGINA DE IMPRESSAO ESTIVER CHEIA, EMITE NOVO CABECALHO.
005150 0410-QUEBRA-PAGINA-SE-PRECISO.
005160     IF WS-LIN-RELAT > 55
005170        PERFORM 1000-CABECALHO-PAGINA
005180     END-IF.
005190
005200* CABECALHO DE PAGINA DO RELATORIO DO CATALOGO DA BASE.
005210 1000-CABECALHO-PAGINA.
005220     ADD 1 TO WS-PAG-RELAT
005230     MOVE WS-PAG-RELAT TO PAG-CAB1
005240     IF WS-PAG-RELAT > 1
005250        WRITE REG-ORELATO FROM CAB1 AFTER ADVANCING        CHAM-231
005260            TOP-OF-FORM                                     CHAM-231
005270     ELSE
005280        WRITE REG-ORELATO FROM CAB1
005290     END-IF
005300     WRITE REG-ORELATO FROM CAB2
005310     WRITE REG-ORELATO FROM LINHA-BRANCO
005320     MOVE 3 TO WS-LIN-RELAT.
005330
005340* LINHA FINAL DO RELATORIO - TOTAL DE REGRAS NA BASE E QUANTAS
005350* ESTAO ACTIVE.
005360* RODAPE DO RELATORIO - TOTAL NA BASE E TOTAL DE REGRAS ACTIVE.
005370 0900-RODAPE.
005380     PERFORM 0410-QUEBRA-PAGINA-SE-PRECISO
005390     MOVE WS-NUM-REGRAS TO ROD-TOTAL-ED
005400     MOVE WS-NUM-ATIVAS TO ROD-ATIVAS-ED
005410     WRITE REG-ORELATO FROM ROD1.
005420
005430* FECHA OS DOIS ARQUIVOS DESTE PROGRAMA.
005440 0990-ENCERRA-ARQUIVOS.
005450     CLOSE CATREGRA
005460     CLOSE RELCAT.
